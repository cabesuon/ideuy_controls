000100*====================================================================
000110*    GZADMSRC  -  ADMISSIBLE-INTERSECTIONS TABLE - INTERSECTION RULE
000120*    ONE LINE PER (TABLE-1,TABLE-2) PAIR DECLARED ADMISSIBLE TO
000130*    INTERSECT.  LOADED ENTIRELY INTO THE GZ-ADMS-TABLE AT
000140*    1-INITIALIZATION AND SEARCHED FOR EVERY CANDIDATE - THE LIST
000150*    IS SMALL AND READ ONLY ONCE PER RUN, NOT WORTH A KEYED FILE.
000160*====================================================================
000170 01  GZ-ADMS-REC.
000180     05  GZ-ADMS-TABLE-1            PIC X(30).
000190     05  GZ-ADMS-TABLE-2            PIC X(30).
000200     05  FILLER                     PIC X(10).
000210
000220 01  GZ-ADMS-WORK-AREA.
000230     05  GZ-ADMS-LOADED-FLAG        PIC X.
000240         88  GZ-ADMS-LIST-PRESENT   VALUE 'Y'.
000250         88  GZ-ADMS-LIST-ABSENT    VALUE 'N'.
000260     05  GZ-ADMS-ENTRY-CNT          PIC 9(5) COMP.
000270     05  GZ-ADMS-TABLE.
000280         10  GZ-ADMS-ENTRY OCCURS 0 TO 2000 TIMES
000290                           DEPENDING ON GZ-ADMS-ENTRY-CNT
000300                           ASCENDING KEY IS GZ-ADMS-KEY-1
000310                           INDEXED BY GZ-ADMS-IDX.
000320             15  GZ-ADMS-KEY-1      PIC X(30).
000330             15  GZ-ADMS-KEY-2      PIC X(30).
