000100*====================================================================
000110*    GZDIVSRC  -  DIVISION RUN RECORDS - TABLE-SPLIT INPUT
000120*    THREE RECORD FAMILIES READ BY GQDIVSON: THE SOURCE TABLE LIST
000130*    (EACH TABLE'S NAME AND SRID), THE CONSIGNMENT LIST (EACH
000140*    CONSIGNMENT'S ID AND BOUNDARY SRID) AND THE CONSIGNMENT/FEATURE
000150*    INTERSECT SLICE (ONE TABLE'S CANDIDATES FOR ONE CONSIGNMENT).
000160*====================================================================
000170 01  GZ-DIV-TABLE-REC.
000180     05  GZ-DIVT-NAME               PIC X(30).
000190     05  GZ-DIVT-SRID               PIC S9(9).
000200     05  FILLER                     PIC X(10).
000210 01  GZ-DIV-CONSIGN-REC.
000220     05  GZ-DIVC-ID                 PIC 9(4).
000230     05  GZ-DIVC-SRID               PIC S9(9).
000240     05  FILLER                     PIC X(20).
000250 01  GZ-DIV-INTERSECT-REC.
000260     05  GZ-DIVI-CONSIGN-ID         PIC 9(4).
000270     05  GZ-DIVI-TABLE-NAME         PIC X(30).
000280     05  GZ-DIVI-FEAT-ID            PIC 9(9).
000290     05  GZ-DIVI-FLAG               PIC X.
000300         88  GZ-DIVI-INTERSECTS     VALUE 'Y'.
000310     05  FILLER                     PIC X(10).
