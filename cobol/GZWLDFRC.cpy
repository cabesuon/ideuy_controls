000100*====================================================================
000110*    GZWLDFRC  -  WORLD-FILE RECORD - PIXEL-SIZE CONTROL INPUT
000120*    SIX NUMERIC LINES ACCOMPANYING AN IMAGE, READ IN ORDER AND
000130*    USED ONLY WHEN THE RUN PARAMETER CARD ASKS THE PIXEL-SIZE
000140*    CONTROL TO PREFER THE WORLD FILE OVER THE IMAGE HEADER.
000150*====================================================================
000160 01  GZ-WLDF-REC.
000170     05  GZ-WF-A                    PIC S9(7)V9(6).
000180     05  GZ-WF-D                    PIC S9(7)V9(6).
000190     05  GZ-WF-B                    PIC S9(7)V9(6).
000200     05  GZ-WF-E                    PIC S9(7)V9(6).
000210     05  GZ-WF-C                    PIC S9(7)V9(6).
000220     05  GZ-WF-F                    PIC S9(7)V9(6).
000230     05  FILLER                     PIC X(10).
