000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GQIMGCTL.
000120 AUTHOR. D M KOWALSKI.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 11/14/93.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    RUNS ONE IMAGERY CONFORMITY CONTROL (PIXEL-SIZE, BANDS-LEN,   *
000210*    DIG-LEVEL, RAD-BALANCE OR NODATA) OVER EVERY IMAGE OF THE     *
000220*    RUN'S IMAGE SET.  APPENDS ONE ROW PER IMAGE TO THE CONTROL'S  *
000230*    DETAIL CSV AND WRITES A RUN SUMMARY OF NON-CONFORMING IMAGES. *
000240*                                                                   *
000250*J   JCL..                                                         *
000260*                                                                   *
000270*    //GQIMGCTL EXEC PGM=GQIMGCTL                                  *
000280*    //PARMIN   DD DISP=SHR,DSN=GQ.PROD.RUNPARM                    *
000290*    //IMAGEIN  DD DISP=SHR,DSN=GQ.PROD.IMAGESET                   *
000300*    //WLDFIN   DD DISP=SHR,DSN=GQ.PROD.WORLDFILE(+0)              *
000310*    //DETOUT   DD DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000320*    //            SPACE=(CYL,(5,5),RLSE)                          *
000330*    //RUNLOG   DD SYSOUT=*                                       *
000340*    //SYSOUT   DD SYSOUT=*                                       *
000350*                                                                   *
000360*P   ENTRY PARAMETERS..                                            *
000370*    NONE - SEE GZPARMRC ON PARMIN.                                *
000380*                                                                   *
000390*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000400*    I/O ERROR ON ANY FILE.                                        *
000410*                                                                   *
000420*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000430*                                                                   *
000440*    GZDYNALO ---- DYNAMIC FILE ALLOCATION                         *
000450*    GZSQRT   ---- SQUARE ROOT (NEWTON ITERATION)                  *
000460*    GZSUMWRT ---- SUMMARY REPORT WRITER                           *
000470*                                                                   *
000480*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000490*    GZ-BIT-DEPTH-TABLE (THIS PROGRAM) - DATA-TYPE TO BIT DEPTH    *
000500*                                                                   *
000510*====================================================================
000520*    C H A N G E   L O G                                          *
000530*====================================================================
000540*    11/14/93 DMK CR1590  ORIGINAL CODING - PIXEL-SIZE AND
000550*                         BANDS-LEN CONTROLS ONLY.
000560*    06/02/94 DMK CR1618  ADDED DIG-LEVEL CONTROL AND THE BIT
000570*                         DEPTH LOOKUP TABLE.
000580*    01/30/95 TJW CR1698  ADDED RAD-BALANCE CONTROL.
000590*    08/19/96 TJW CR1840  ADDED NODATA CONTROL.
000600*    02/11/97 DMK CR1955  WORLD-FILE PIXEL SIZE NOW COMPUTED VIA
000610*                         THE PIXEL-SIZE FORMULA (SQRT OF ROTATION
000620*                         TERMS) INSTEAD OF
000630*                         ALWAYS TAKING THE IMAGE HEADER VALUE.
000640*    11/15/98 DMK CR2290  Y2K - RUN TIMESTAMP NOW CARRIES A 4-DIGIT
000650*                         YEAR IN THE SUMMARY FILE.
000660*    04/03/01 DMK CR2540  RAD-BALANCE PERCENTAGES NOW ROUNDED TO
000670*                         SIX DECIMAL PLACES BEFORE THE COMPARE -
000680*                         TRUNCATION WAS LETTING BORDERLINE BANDS
000690*                         PASS THE SATURATION THRESHOLD.
000700*    09/27/05 PAS CR2910  BAND TABLE BOUND RAISED TO 8 TO MATCH
000710*                         GZIMGREC.
000720*====================================================================
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-3090.
000760 OBJECT-COMPUTER. IBM-3090.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'
000800     UPSI-0 ON STATUS IS GZ-DEBUG-SWITCH-ON.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT PARM-FILE       ASSIGN TO PARMIN
000840            ORGANIZATION IS LINE SEQUENTIAL.
000850     SELECT IMAGE-FILE      ASSIGN TO IMAGEIN
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS IS GV-IMAGE-STATUS.
000880     SELECT WORLD-FILE      ASSIGN TO DYNAMIC WLDFIN
000890            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS GV-WORLD-STATUS.
000910     SELECT DETAIL-FILE     ASSIGN TO DYNAMIC DETOUT
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS IS GV-DETAIL-STATUS.
000940     SELECT RUN-LOG-FILE    ASSIGN TO RUNLOG
000950            ORGANIZATION IS LINE SEQUENTIAL.
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  PARM-FILE.
000990 01  PARM-REC                      PIC X(120).
001000 FD  IMAGE-FILE.
001010 01  IMAGE-IN-REC                  PIC X(2000).
001020 FD  WORLD-FILE.
001030 01  WORLD-IN-REC                  PIC X(16).
001040 FD  DETAIL-FILE.
001050 01  DETAIL-OUT-REC                PIC X(2000).
001060 FD  RUN-LOG-FILE.
001070 01  RUN-LOG-REC                   PIC X(80).
001080
001090 WORKING-STORAGE SECTION.
001100 01  FILLER PIC X(32)
001110     VALUE 'GQIMGCTL WORKING STORAGE BEGINS'.
001120*====================================================================
001130*    PARAMETER, SUMMARY AND IMAGE/WORLD-FILE AREAS - SHARED COPIES
001140*====================================================================
001150 COPY GZPARMRC.
001160 COPY GZSUMWRK.
001170 COPY GZIMGREC.
001180 COPY GZWLDFRC.
001190 EJECT
001200*====================================================================
001210*    READ ONLY CONSTANTS AND SWITCHES
001220*====================================================================
001230 01  READ-ONLY-WORK-AREA.
001240     05  GZ-DEBUG-SWITCH-ON         PIC X.
001250     05  GV-IMAGE-STATUS            PIC XX.
001260         88  GV-IMAGE-OK            VALUE '00'.
001270         88  GV-IMAGE-EOF           VALUE '10'.
001280     05  GV-WORLD-STATUS            PIC XX.
001290         88  GV-WORLD-OK            VALUE '00'.
001300     05  GV-DETAIL-STATUS           PIC XX.
001310         88  GV-DETAIL-OK           VALUE '00'.
001320*        DATA-TYPE-CODE TO BIT-DEPTH LOOKUP - INDEX IS THE
001330*        DATA TYPE CODE, 1 THRU 11, VALUE IS THE BIT DEPTH, ZERO
001340*        MEANS AN UNKNOWN CODE
001350     05  GZ-BIT-DEPTH-CONSTANTS.
001360         10  FILLER   PIC 9(2) VALUE 08.
001370         10  FILLER   PIC 9(2) VALUE 16.
001380         10  FILLER   PIC 9(2) VALUE 16.
001390         10  FILLER   PIC 9(2) VALUE 32.
001400         10  FILLER   PIC 9(2) VALUE 32.
001410         10  FILLER   PIC 9(2) VALUE 32.
001420         10  FILLER   PIC 9(2) VALUE 64.
001430         10  FILLER   PIC 9(2) VALUE 16.
001440         10  FILLER   PIC 9(2) VALUE 32.
001450         10  FILLER   PIC 9(2) VALUE 32.
001460         10  FILLER   PIC 9(2) VALUE 64.
001470     05  GZ-BIT-DEPTH-TABLE REDEFINES GZ-BIT-DEPTH-CONSTANTS.
001480         10  GZ-BIT-DEPTH-ENTRY OCCURS 11 TIMES
001490                                 PIC 9(2).
001500     05  GV-TRUE-TEXT               PIC X(5) VALUE 'true'.
001510     05  GV-FALSE-TEXT              PIC X(5) VALUE 'false'.
001520     05  FILLER                     PIC X(09).
001530 EJECT
001540*====================================================================
001550*    VARIABLE WORK AREAS
001560*====================================================================
001570 01  VARIABLE-WORK-AREA.
001580     05  WS-IMAGE-CNT                PIC 9(7) COMP-3 VALUE 0.
001590     05  WS-SUBSCRIPT-I               PIC 9(5) COMP VALUE 0.
001600     05  WS-CONFORM-FLAG             PIC X VALUE 'N'.
001610         88  WS-IMAGE-CONFORMS       VALUE 'Y'.
001620     05  WS-BAND-IDX                 PIC 9(2) COMP VALUE 0.
001630     05  WS-VMIN-BOUND                PIC S9(9)V9(6).
001640     05  WS-VMAX-BOUND                PIC S9(9)V9(6).
001650     05  WS-PX                        PIC S9(7)V9(6).
001660     05  WS-PY                        PIC S9(7)V9(6).
001670     05  WS-ABS-PX                    PIC S9(7)V9(6).
001680     05  WS-ABS-PY                    PIC S9(7)V9(6).
001690     05  WS-PIXEL-REPORTED            PIC S9(7)V9(6).
001700     05  WS-SQRT-INPUT                PIC S9(9)V9(6).
001710     05  WS-SQRT-RESULT               PIC S9(7)V9(6).
001720     05  WS-BIT-DEPTH                 PIC 9(2) COMP.
001730     05  WS-BAND-BIT-DEPTH OCCURS 8 TIMES
001740                            PIC 9(2) COMP.
001750     05  WS-SATURATION-S               PIC S9(7)V9(6).
001760     05  WS-RMIN                       PIC S9(7)V9(4).
001770     05  WS-RMAX                       PIC S9(7)V9(4).
001780     05  WS-PMIN                       PIC S9(5)V9(6).
001790     05  WS-PMAX                       PIC S9(5)V9(6).
001800     05  WS-NODATA-P                   PIC S9(5)V9(6).
001810     05  WS-EDIT-DECIMAL              PIC -9(7).999999.
001820     05  WS-EDIT-SHORT                PIC ZZZ9.
001830     05  WS-EDIT-PCT                  PIC -9(5).9999.
001840*        EDITED FIELDS FOR THE EIGHT-STAT RAD-BALANCE BAND TEXT
001850     05  WS-EDIT-DECIMAL-1            PIC -9(5).9999.
001860     05  WS-EDIT-DECIMAL-2            PIC -9(5).9999.
001870     05  WS-EDIT-DECIMAL-3            PIC -9(7).9999.
001880     05  WS-EDIT-DECIMAL-4            PIC -9(7).9999.
001890     05  WS-EDIT-COUNT-1              PIC Z(8)9.
001900     05  WS-EDIT-COUNT-2              PIC Z(8)9.
001910     05  WS-EDIT-PCT-1                PIC -9(5).999999.
001920     05  WS-EDIT-PCT-2                PIC -9(5).999999.
001930     05  WS-BANDS-TEXT                PIC X(1900).
001940     05  WS-ONE-BAND-TEXT             PIC X(200).
001950     05  FILLER                       PIC X(04).
001960 EJECT
001970*====================================================================
001980*    DETAIL OUTPUT ROWS - PIXEL-SIZE ROW AND THE COMMON             *
001990*    NAME/CONFORM/BANDS ROW SHARED BY THE OTHER FOUR CONTROLS       *
002000*====================================================================
002010 01  GV-DETAIL-ROW.
002020     05  GV-ROW-TEXT                PIC X(2000).
002030 01  GV-PIXEL-ROW REDEFINES GV-DETAIL-ROW.
002040     05  GV-PX-NAME                 PIC X(60).
002050     05  FILLER                     PIC X VALUE ','.
002060     05  GV-PX-CONFORM               PIC X(5).
002070     05  FILLER                     PIC X VALUE ','.
002080     05  GV-PX-PIXEL                 PIC X(15).
002090     05  FILLER                     PIC X VALUE ','.
002100     05  GV-PX-VMIN                  PIC X(15).
002110     05  FILLER                     PIC X VALUE ','.
002120     05  GV-PX-VMAX                  PIC X(15).
002130     05  FILLER                     PIC X(1886).
002140 01  GV-BANDS-ROW REDEFINES GV-DETAIL-ROW.
002150     05  GV-BD-NAME                 PIC X(60).
002160     05  FILLER                     PIC X VALUE ','.
002170     05  GV-BD-CONFORM               PIC X(5).
002180     05  FILLER                     PIC X VALUE ','.
002190     05  GV-BD-BANDS                 PIC X(1900).
002200     05  FILLER                     PIC X(33).
002210 EJECT
002220 LINKAGE SECTION.
002230 PROCEDURE DIVISION.
002240*====================================================================
002250*                          MAINLINE LOGIC                          *
002260*====================================================================
002270 0-CONTROL-PROCESS.
002280     PERFORM 1-INITIALIZATION
002290         THRU 199-INITIALIZATION-EXIT.
002300     PERFORM 2-MAIN-PROCESS
002310         THRU 2-MAIN-PROCESS-EXIT
002320         UNTIL GV-IMAGE-EOF.
002330     PERFORM EOJ9-CLOSE-FILES
002340         THRU EOJ9999-EXIT.
002350     GOBACK.
002360 EJECT
002370*====================================================================
002380*                          INITIALIZATION                         *
002390*====================================================================
002400 1-INITIALIZATION.
002410     INITIALIZE GZ-PARM-REC GZ-SUMMARY-AREA.
002420     OPEN INPUT PARM-FILE.
002430     READ PARM-FILE INTO GZ-PARM-REC
002440         AT END
002450             DISPLAY 'NO PARAMETER CARD ON PARMIN'
002460             GO TO EOJ99-ABEND
002470     END-READ.
002480     CLOSE PARM-FILE.
002490     MOVE GZ-PARM-REC TO GZ-SUM-PARAMETERS.
002500     MOVE GZ-PARM-SUMMARY-NAME TO GZ-SUM-OUTPUT-NAME.
002510     MOVE 'Number of images' TO GZ-SUM-OBJECT-LABEL.
002520     MOVE ZERO TO GZ-SUM-OBJECT-COUNT.
002530     MOVE 1 TO GZ-SUM-RULE-CNT.
002540     MOVE GZ-PARM-RULE-CODE TO GZ-SUM-RULE-LABEL (1).
002550     MOVE ZERO TO GZ-SUM-OFFENDER-CNT (1).
002560     MOVE SPACE TO GZ-SUM-OFFENDER-LIST (1).
002570     ACCEPT GZ-SUM-START-STAMP FROM TIME.
002580     OPEN OUTPUT RUN-LOG-FILE.
002590     MOVE 'GQIMGCTL - RUN STARTING' TO RUN-LOG-REC.
002600     WRITE RUN-LOG-REC.
002610     OPEN INPUT IMAGE-FILE.
002620     CALL 'GZDYNALO' USING GZ-PARM-RULE-CODE 'DETOUT'.
002630     OPEN OUTPUT DETAIL-FILE.
002640     PERFORM 11-WRITE-HEADER-ROW
002650         THRU 1199-WRITE-HEADER-ROW-EXIT.
002660 199-INITIALIZATION-EXIT.
002670     EXIT.
002680 EJECT
002690 11-WRITE-HEADER-ROW.
002700     EVALUATE GZ-PARM-RULE-CODE
002710         WHEN 'PIXEL-SIZE'
002720             MOVE 'name,conform,pixel,vmin,vmax' TO DETAIL-OUT-REC
002730         WHEN OTHER
002740             MOVE 'name,conform,bands' TO DETAIL-OUT-REC
002750     END-EVALUATE.
002760     WRITE DETAIL-OUT-REC.
002770 1199-WRITE-HEADER-ROW-EXIT.
002780     EXIT.
002790 EJECT
002800*====================================================================
002810*                   OUTER LOOP - ONE PASS PER IMAGE                *
002820*====================================================================
002830 2-MAIN-PROCESS.
002840     PERFORM 21-READ-ONE-IMAGE
002850         THRU 2199-READ-ONE-IMAGE-EXIT.
002860     IF NOT GV-IMAGE-EOF
002870         ADD 1 TO WS-IMAGE-CNT
002880         PERFORM 22-EVALUATE-SELECTED-CONTROL
002890             THRU 2299-EVALUATE-SELECTED-CONTROL-EXIT
002900         PERFORM 23-WRITE-DETAIL-ROW
002910             THRU 2399-WRITE-DETAIL-ROW-EXIT
002920         IF NOT WS-IMAGE-CONFORMS
002930             PERFORM 24-ADD-IMAGE-TO-SUMMARY
002940                 THRU 2499-ADD-IMAGE-TO-SUMMARY-EXIT
002950         END-IF
002960     END-IF.
002970 2-MAIN-PROCESS-EXIT.
002980     EXIT.
002990 EJECT
003000 21-READ-ONE-IMAGE.
003010     READ IMAGE-FILE INTO IMAGE-IN-REC
003020         AT END
003030             GO TO 2199-READ-ONE-IMAGE-EXIT
003040     END-READ.
003050     INITIALIZE GZ-IMG-REC.
003060     MOVE 1 TO WS-SUBSCRIPT-I.
003070     UNSTRING IMAGE-IN-REC DELIMITED BY ','
003080         INTO GZ-IMG-NAME GZ-PIXEL-X GZ-PIXEL-Y GZ-ROT-X GZ-ROT-Y
003090              GZ-BANDS-LEN
003100         WITH POINTER WS-SUBSCRIPT-I.
003110     PERFORM 211-UNSTRING-ONE-BAND
003120         THRU 2119-UNSTRING-ONE-BAND-EXIT
003130         VARYING WS-BAND-IDX FROM 1 BY 1
003140         UNTIL WS-BAND-IDX > GZ-BANDS-LEN.
003150 2199-READ-ONE-IMAGE-EXIT.
003160     EXIT.
003170 EJECT
003180 211-UNSTRING-ONE-BAND.
003190     UNSTRING IMAGE-IN-REC DELIMITED BY ','
003200         INTO GZ-BAND-DT (WS-BAND-IDX)
003210              GZ-BAND-VMIN (WS-BAND-IDX) GZ-BAND-VMAX (WS-BAND-IDX)
003220              GZ-BAND-CMIN (WS-BAND-IDX) GZ-BAND-CMAX (WS-BAND-IDX)
003230              GZ-BAND-CVAL (WS-BAND-IDX)
003240              GZ-BAND-NODATA-PCT (WS-BAND-IDX)
003250         WITH POINTER WS-SUBSCRIPT-I.
003260 2119-UNSTRING-ONE-BAND-EXIT.
003270     EXIT.
003280 EJECT
003290*====================================================================
003300*    DISPATCH ON THE SELECTED CONTROL                              *
003310*====================================================================
003320 22-EVALUATE-SELECTED-CONTROL.
003330     MOVE 'N' TO WS-CONFORM-FLAG.
003340     EVALUATE GZ-PARM-RULE-CODE
003350         WHEN 'PIXEL-SIZE'
003360             PERFORM 221-CALC-PIXEL-SIZE
003370                 THRU 22119-CALC-PIXEL-SIZE-EXIT
003380         WHEN 'BANDS-LEN'
003390             PERFORM 222-CALC-BANDS-LEN
003400                 THRU 22219-CALC-BANDS-LEN-EXIT
003410         WHEN 'DIG-LEVEL'
003420             PERFORM 223-CALC-DIG-LEVEL
003430                 THRU 22319-CALC-DIG-LEVEL-EXIT
003440         WHEN 'RAD-BALANCE'
003450             PERFORM 224-CALC-RAD-BALANCE
003460                 THRU 22419-CALC-RAD-BALANCE-EXIT
003470         WHEN 'NODATA'
003480             PERFORM 225-CALC-NODATA
003490                 THRU 22519-CALC-NODATA-EXIT
003500         WHEN OTHER
003510             CONTINUE
003520     END-EVALUATE.
003530 2299-EVALUATE-SELECTED-CONTROL-EXIT.
003540     EXIT.
003550 EJECT
003560*====================================================================
003570*    PIXEL SIZE - FROM THE WORLD FILE OR THE IMAGE HEADER          *
003580*====================================================================
003590 221-CALC-PIXEL-SIZE.
003600     IF GZ-USE-WORLDFILE
003610         PERFORM 2211-LOAD-WORLD-FILE
003620             THRU 22119-LOAD-WORLD-FILE-EXIT
003630         PERFORM 2212-UNITS-PER-PIXEL
003640             THRU 22129-UNITS-PER-PIXEL-EXIT
003650     ELSE
003660         MOVE GZ-PIXEL-X TO WS-PX
003670         MOVE GZ-PIXEL-Y TO WS-PY
003680     END-IF.
003690     IF WS-PX < 0
003700         COMPUTE WS-ABS-PX = WS-PX * -1
003710     ELSE
003720         MOVE WS-PX TO WS-ABS-PX
003730     END-IF.
003740     IF WS-PY < 0
003750         COMPUTE WS-ABS-PY = WS-PY * -1
003760     ELSE
003770         MOVE WS-PY TO WS-ABS-PY
003780     END-IF.
003790     IF WS-ABS-PX < WS-ABS-PY
003800         MOVE WS-ABS-PX TO WS-PIXEL-REPORTED
003810     ELSE
003820         MOVE WS-ABS-PY TO WS-PIXEL-REPORTED
003830     END-IF.
003840     COMPUTE WS-VMIN-BOUND =
003850         GZ-PARM-CONFORM-DEC * (1 - GZ-PARM-DEVIATION).
003860     COMPUTE WS-VMAX-BOUND =
003870         GZ-PARM-CONFORM-DEC * (1 + GZ-PARM-DEVIATION).
003880     IF WS-ABS-PX NOT = 0 AND WS-ABS-PY NOT = 0
003890        AND WS-ABS-PX >= WS-VMIN-BOUND AND WS-ABS-PX <= WS-VMAX-BOUND
003900        AND WS-ABS-PY >= WS-VMIN-BOUND AND WS-ABS-PY <= WS-VMAX-BOUND
003910         MOVE 'Y' TO WS-CONFORM-FLAG
003920     END-IF.
003930 22119-CALC-PIXEL-SIZE-EXIT.
003940     EXIT.
003950 EJECT
003960 2211-LOAD-WORLD-FILE.
003970     CALL 'GZDYNALO' USING GZ-IMG-NAME 'WLDFIN'.
003980     OPEN INPUT WORLD-FILE.
003990     READ WORLD-FILE INTO GZ-WF-A.
004000     READ WORLD-FILE INTO GZ-WF-D.
004010     READ WORLD-FILE INTO GZ-WF-B.
004020     READ WORLD-FILE INTO GZ-WF-E.
004030     READ WORLD-FILE INTO GZ-WF-C.
004040     READ WORLD-FILE INTO GZ-WF-F.
004050     CLOSE WORLD-FILE.
004060 22119-LOAD-WORLD-FILE-EXIT.
004070     EXIT.
004080 EJECT
004090 2212-UNITS-PER-PIXEL.
004100     IF GZ-WF-D = 0 AND GZ-WF-B = 0
004110         MOVE GZ-WF-A TO WS-PX
004120         MOVE GZ-WF-E TO WS-PY
004130     ELSE
004140         COMPUTE WS-SQRT-INPUT = (GZ-WF-A * GZ-WF-A)
004150                                + (GZ-WF-D * GZ-WF-D)
004160         CALL 'GZSQRT' USING WS-SQRT-INPUT WS-SQRT-RESULT
004170         MOVE WS-SQRT-RESULT TO WS-PX
004180         COMPUTE WS-SQRT-INPUT = (GZ-WF-E * GZ-WF-E)
004190                                + (GZ-WF-B * GZ-WF-B)
004200         CALL 'GZSQRT' USING WS-SQRT-INPUT WS-SQRT-RESULT
004210         MOVE WS-SQRT-RESULT TO WS-PY
004220     END-IF.
004230 22129-UNITS-PER-PIXEL-EXIT.
004240     EXIT.
004250 EJECT
004260*====================================================================
004270*    BANDS-LEN CONFORMITY                                         *
004280*====================================================================
004290 222-CALC-BANDS-LEN.
004300     IF GZ-BANDS-LEN = GZ-PARM-CONFORM-INT
004310         MOVE 'Y' TO WS-CONFORM-FLAG
004320     END-IF.
004330 22219-CALC-BANDS-LEN-EXIT.
004340     EXIT.
004350 EJECT
004360*====================================================================
004370*    DIGITAL LEVEL CONFORMITY                                     *
004380*====================================================================
004390 223-CALC-DIG-LEVEL.
004400     MOVE 'Y' TO WS-CONFORM-FLAG.
004410     PERFORM 2231-LOOKUP-ONE-BIT-DEPTH
004420         THRU 22319-LOOKUP-ONE-BIT-DEPTH-EXIT
004430         VARYING WS-BAND-IDX FROM 1 BY 1
004440         UNTIL WS-BAND-IDX > GZ-BANDS-LEN.
004450 22319-CALC-DIG-LEVEL-EXIT.
004460     EXIT.
004470 EJECT
004480 2231-LOOKUP-ONE-BIT-DEPTH.
004490     IF GZ-BAND-DT (WS-BAND-IDX) >= 1 AND GZ-BAND-DT (WS-BAND-IDX) <= 11
004500         MOVE GZ-BIT-DEPTH-ENTRY (GZ-BAND-DT (WS-BAND-IDX))
004510             TO WS-BAND-BIT-DEPTH (WS-BAND-IDX)
004520     ELSE
004530         MOVE ZERO TO WS-BAND-BIT-DEPTH (WS-BAND-IDX)
004540     END-IF.
004550     IF WS-BAND-BIT-DEPTH (WS-BAND-IDX) NOT = GZ-PARM-CONFORM-INT
004560         MOVE 'N' TO WS-CONFORM-FLAG
004570     END-IF.
004580 22319-LOOKUP-ONE-BIT-DEPTH-EXIT.
004590     EXIT.
004600 EJECT
004610*====================================================================
004620*    RADIOMETRIC BALANCE CONFORMITY                               *
004630*====================================================================
004640 224-CALC-RAD-BALANCE.
004650     MOVE 'Y' TO WS-CONFORM-FLAG.
004660     COMPUTE WS-SATURATION-S ROUNDED = GZ-PARM-CONFORM-DEC * 100.
004670     PERFORM 2241-CHECK-ONE-BAND-BALANCE
004680         THRU 22419-CHECK-ONE-BAND-BALANCE-EXIT
004690         VARYING WS-BAND-IDX FROM 1 BY 1
004700         UNTIL WS-BAND-IDX > GZ-BANDS-LEN.
004710 22419-CALC-RAD-BALANCE-EXIT.
004720     EXIT.
004730 EJECT
004740 2241-CHECK-ONE-BAND-BALANCE.
004750     COMPUTE WS-RMIN ROUNDED =
004760         GZ-BAND-VMIN (WS-BAND-IDX) * (1 + GZ-PARM-DEVIATION).
004770     COMPUTE WS-RMAX ROUNDED =
004780         GZ-BAND-VMAX (WS-BAND-IDX) * (1 - GZ-PARM-DEVIATION).
004790     COMPUTE WS-PMIN ROUNDED =
004800         (GZ-BAND-CMIN (WS-BAND-IDX) / GZ-BAND-CVAL (WS-BAND-IDX))
004810             * 100.
004820     COMPUTE WS-PMAX ROUNDED =
004830         (GZ-BAND-CMAX (WS-BAND-IDX) / GZ-BAND-CVAL (WS-BAND-IDX))
004840             * 100.
004850     IF WS-PMIN NOT < WS-SATURATION-S OR WS-PMAX NOT < WS-SATURATION-S
004860         MOVE 'N' TO WS-CONFORM-FLAG
004870     END-IF.
004880 22419-CHECK-ONE-BAND-BALANCE-EXIT.
004890     EXIT.
004900 EJECT
004910*====================================================================
004920*    NODATA PERCENTAGE CONFORMITY                                 *
004930*====================================================================
004940 225-CALC-NODATA.
004950     MOVE 'Y' TO WS-CONFORM-FLAG.
004960     COMPUTE WS-NODATA-P ROUNDED = GZ-PARM-CONFORM-DEC * 100.
004970     PERFORM 2251-CHECK-ONE-BAND-NODATA
004980         THRU 22519-CHECK-ONE-BAND-NODATA-EXIT
004990         VARYING WS-BAND-IDX FROM 1 BY 1
005000         UNTIL WS-BAND-IDX > GZ-BANDS-LEN.
005010 22519-CALC-NODATA-EXIT.
005020     EXIT.
005030 EJECT
005040 2251-CHECK-ONE-BAND-NODATA.
005050     IF GZ-BAND-NODATA-PCT (WS-BAND-IDX) NOT < WS-NODATA-P
005060         MOVE 'N' TO WS-CONFORM-FLAG
005070     END-IF.
005080 22519-CHECK-ONE-BAND-NODATA-EXIT.
005090     EXIT.
005100 EJECT
005110*====================================================================
005120*    BUILD AND WRITE THE DETAIL ROW FOR THE CURRENT IMAGE          *
005130*====================================================================
005140 23-WRITE-DETAIL-ROW.
005150     EVALUATE GZ-PARM-RULE-CODE
005160         WHEN 'PIXEL-SIZE'
005170             MOVE GZ-IMG-NAME TO GV-PX-NAME
005180             IF WS-IMAGE-CONFORMS
005190                 MOVE GV-TRUE-TEXT TO GV-PX-CONFORM
005200             ELSE
005210                 MOVE GV-FALSE-TEXT TO GV-PX-CONFORM
005220             END-IF
005230             MOVE WS-PIXEL-REPORTED TO WS-EDIT-DECIMAL
005240             MOVE WS-EDIT-DECIMAL TO GV-PX-PIXEL
005250             MOVE WS-VMIN-BOUND TO WS-EDIT-DECIMAL
005260             MOVE WS-EDIT-DECIMAL TO GV-PX-VMIN
005270             MOVE WS-VMAX-BOUND TO WS-EDIT-DECIMAL
005280             MOVE WS-EDIT-DECIMAL TO GV-PX-VMAX
005290             WRITE DETAIL-OUT-REC FROM GV-PIXEL-ROW
005300         WHEN 'BANDS-LEN'
005310             MOVE GZ-IMG-NAME TO GV-BD-NAME
005320             IF WS-IMAGE-CONFORMS
005330                 MOVE GV-TRUE-TEXT TO GV-BD-CONFORM
005340             ELSE
005350                 MOVE GV-FALSE-TEXT TO GV-BD-CONFORM
005360             END-IF
005370             MOVE GZ-BANDS-LEN TO WS-EDIT-SHORT
005380             MOVE WS-EDIT-SHORT TO GV-BD-BANDS
005390             WRITE DETAIL-OUT-REC FROM GV-BANDS-ROW
005400         WHEN OTHER
005410             MOVE GZ-IMG-NAME TO GV-BD-NAME
005420             IF WS-IMAGE-CONFORMS
005430                 MOVE GV-TRUE-TEXT TO GV-BD-CONFORM
005440             ELSE
005450                 MOVE GV-FALSE-TEXT TO GV-BD-CONFORM
005460             END-IF
005470             PERFORM 231-BUILD-BANDS-TEXT
005480                 THRU 2319-BUILD-BANDS-TEXT-EXIT
005490             MOVE WS-BANDS-TEXT TO GV-BD-BANDS
005500             WRITE DETAIL-OUT-REC FROM GV-BANDS-ROW
005510     END-EVALUATE.
005520 2399-WRITE-DETAIL-ROW-EXIT.
005530     EXIT.
005540 EJECT
005550*====================================================================
005560*    JOIN THE PER-BAND VALUES FOR THE SELECTED CONTROL INTO ONE   *
005570*    COLUMN - ',' WITHIN A BAND'S STATS, ';' BETWEEN BANDS         *
005580*====================================================================
005590 231-BUILD-BANDS-TEXT.
005600     MOVE SPACE TO WS-BANDS-TEXT.
005610     PERFORM 2311-APPEND-ONE-BAND
005620         THRU 23119-APPEND-ONE-BAND-EXIT
005630         VARYING WS-BAND-IDX FROM 1 BY 1
005640         UNTIL WS-BAND-IDX > GZ-BANDS-LEN.
005650 2319-BUILD-BANDS-TEXT-EXIT.
005660     EXIT.
005670 EJECT
005680 2311-APPEND-ONE-BAND.
005690     EVALUATE GZ-PARM-RULE-CODE
005700         WHEN 'DIG-LEVEL'
005710             MOVE WS-BAND-BIT-DEPTH (WS-BAND-IDX) TO WS-EDIT-SHORT
005720             MOVE WS-EDIT-SHORT TO WS-ONE-BAND-TEXT
005730         WHEN 'RAD-BALANCE'
005740             PERFORM 2241-CHECK-ONE-BAND-BALANCE
005750                 THRU 22419-CHECK-ONE-BAND-BALANCE-EXIT
005760             PERFORM 23111-BUILD-BALANCE-STATS
005770                 THRU 231119-BUILD-BALANCE-STATS-EXIT
005780         WHEN 'NODATA'
005790             MOVE GZ-BAND-NODATA-PCT (WS-BAND-IDX) TO WS-EDIT-PCT
005800             MOVE WS-EDIT-PCT TO WS-ONE-BAND-TEXT
005810         WHEN OTHER
005820             CONTINUE
005830     END-EVALUATE.
005840     IF WS-BAND-IDX = 1
005850         MOVE WS-ONE-BAND-TEXT TO WS-BANDS-TEXT
005860     ELSE
005870         STRING WS-BANDS-TEXT DELIMITED BY SPACE
005880                ';' DELIMITED BY SIZE
005890                WS-ONE-BAND-TEXT DELIMITED BY SPACE
005900                INTO WS-BANDS-TEXT
005910     END-IF.
005920 23119-APPEND-ONE-BAND-EXIT.
005930     EXIT.
005940 EJECT
005950*====================================================================
005960*    EIGHT-STAT TEXT FOR ONE BAND OF THE RAD-BALANCE ROW -          *
005970*    VMIN,VMAX,RMIN,RMAX,CMIN,CMAX,PMIN,PMAX                        *
005980*====================================================================
005990 23111-BUILD-BALANCE-STATS.
006000     MOVE GZ-BAND-VMIN (WS-BAND-IDX) TO WS-EDIT-DECIMAL-1.
006010     MOVE GZ-BAND-VMAX (WS-BAND-IDX) TO WS-EDIT-DECIMAL-2.
006020     MOVE WS-RMIN                    TO WS-EDIT-DECIMAL-3.
006030     MOVE WS-RMAX                    TO WS-EDIT-DECIMAL-4.
006040     MOVE GZ-BAND-CMIN (WS-BAND-IDX) TO WS-EDIT-COUNT-1.
006050     MOVE GZ-BAND-CMAX (WS-BAND-IDX) TO WS-EDIT-COUNT-2.
006060     MOVE WS-PMIN                    TO WS-EDIT-PCT-1.
006070     MOVE WS-PMAX                    TO WS-EDIT-PCT-2.
006080     STRING WS-EDIT-DECIMAL-1 DELIMITED BY SIZE
006090            ',' DELIMITED BY SIZE
006100            WS-EDIT-DECIMAL-2 DELIMITED BY SIZE
006110            ',' DELIMITED BY SIZE
006120            WS-EDIT-DECIMAL-3 DELIMITED BY SIZE
006130            ',' DELIMITED BY SIZE
006140            WS-EDIT-DECIMAL-4 DELIMITED BY SIZE
006150            ',' DELIMITED BY SIZE
006160            WS-EDIT-COUNT-1 DELIMITED BY SIZE
006170            ',' DELIMITED BY SIZE
006180            WS-EDIT-COUNT-2 DELIMITED BY SIZE
006190            ',' DELIMITED BY SIZE
006200            WS-EDIT-PCT-1 DELIMITED BY SIZE
006210            ',' DELIMITED BY SIZE
006220            WS-EDIT-PCT-2 DELIMITED BY SIZE
006230            INTO WS-ONE-BAND-TEXT.
006240 231119-BUILD-BALANCE-STATS-EXIT.
006250     EXIT.
006260 EJECT
006270*====================================================================
006280*    ADD A NON-CONFORMING IMAGE NAME TO THE SUMMARY LIST            *
006290*====================================================================
006300 24-ADD-IMAGE-TO-SUMMARY.
006310     IF GZ-SUM-OFFENDER-CNT (1) > 0
006320         STRING GZ-SUM-OFFENDER-LIST (1) DELIMITED BY SPACE
006330                ', ' DELIMITED BY SIZE
006340                GZ-IMG-NAME DELIMITED BY SPACE
006350                INTO GZ-SUM-OFFENDER-LIST (1)
006360     ELSE
006370         MOVE GZ-IMG-NAME TO GZ-SUM-OFFENDER-LIST (1)
006380     END-IF.
006390     ADD 1 TO GZ-SUM-OFFENDER-CNT (1).
006400 2499-ADD-IMAGE-TO-SUMMARY-EXIT.
006410     EXIT.
006420 EJECT
006430*====================================================================
006440*                         CLOSE DOWN AND REPORT                    *
006450*====================================================================
006460 EOJ9-CLOSE-FILES.
006470     CLOSE IMAGE-FILE.
006480     CLOSE DETAIL-FILE.
006490     MOVE WS-IMAGE-CNT TO GZ-SUM-OBJECT-COUNT.
006500     ACCEPT GZ-SUM-END-STAMP FROM TIME.
006510     CALL 'GZSUMWRT' USING GZ-SUMMARY-AREA.
006520     MOVE 'GQIMGCTL - RUN COMPLETE' TO RUN-LOG-REC.
006530     WRITE RUN-LOG-REC.
006540     CLOSE RUN-LOG-FILE.
006550     GO TO EOJ9999-EXIT.
006560 EOJ99-ABEND.
006570     DISPLAY 'GQIMGCTL ABENDING DUE TO ERROR'.
006580     MOVE 'GQIMGCTL - RUN ABENDED' TO RUN-LOG-REC.
006590     WRITE RUN-LOG-REC.
006600     CLOSE RUN-LOG-FILE.
006610 EOJ9999-EXIT.
006620     EXIT.
