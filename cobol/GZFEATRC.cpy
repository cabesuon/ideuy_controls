000100*====================================================================
000110*    GZFEATRC  -  VECTOR FEATURE ATTRIBUTE RECORD - VECTOR RULE INPUT
000120*    ONE LINE PER FEATURE OF THE TABLE CURRENTLY UNDER CONTROL,
000130*    SORTED ASCENDING BY FEAT-ID ON THE INPUT STREAM.
000140*====================================================================
000150 01  GZ-FEAT-REC.
000160     05  GZ-FEAT-ID                 PIC 9(9).
000170     05  GZ-VALID-FLAG              PIC X.
000180         88  GZ-GEOM-VALID          VALUE 'Y'.
000190         88  GZ-GEOM-INVALID        VALUE 'N'.
000200     05  GZ-INVALID-REASON          PIC X(40).
000210     05  GZ-INVALID-LOCATION        PIC X(40).
000220     05  GZ-GEOM-HASH               PIC X(32).
000230     05  GZ-NULL-FLAG               PIC X.
000240         88  GZ-GEOM-IS-NULL        VALUE 'Y'.
000250     05  GZ-NUM-GEOMETRIES          PIC 9(4).
000260     05  FILLER                     PIC X(10).
