000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GQDIVSON.
000120 AUTHOR. P A SANTORO.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 03/08/95.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    PARTITIONS THE MASTER TABLE SET INTO PER-CONSIGNMENT OUTPUT   *
000210*    DATASETS.  FOR EACH CONSIGNMENT, FOR EACH SOURCE TABLE, COPIES*
000220*    THE DISTINCT FEATURES FLAGGED AS INTERSECTING THE CONSIGN-    *
000230*    MENT'S BOUNDARY AND LOGS THE INSERTED COUNT.  REFUSES TO RUN  *
000240*    IF THE SOURCE TABLES DO NOT SHARE ONE POSITIVE SRID.          *
000250*                                                                   *
000260*J   JCL..                                                         *
000270*                                                                   *
000280*    //GQDIVSON EXEC PGM=GQDIVSON                                  *
000290*    //PARMIN   DD DISP=SHR,DSN=GQ.PROD.RUNPARM                    *
000300*    //TABLIST  DD DISP=SHR,DSN=GQ.PROD.TABLELIST                  *
000310*    //CONSLIST DD DISP=SHR,DSN=GQ.PROD.CONSIGNLIST                *
000320*    //INTERIN  DD DISP=SHR,DSN=GQ.PROD.INTERSECT(+0)              *
000330*    //DIVOUT   DD DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000340*    //            SPACE=(CYL,(5,5),RLSE)                          *
000350*    //RUNLOG   DD SYSOUT=*                                       *
000360*    //SYSOUT   DD SYSOUT=*                                       *
000370*                                                                   *
000380*P   ENTRY PARAMETERS..                                            *
000390*    NONE - SEE GZPARMRC ON PARMIN.  GZ-PARM-OUT-PREFIX SUPPLIES   *
000400*    THE OUTPUT DATASET NAME PREFIX.                                *
000410*                                                                   *
000420*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000430*    SOURCE TABLES DO NOT SHARE ONE SRID, OR AN SRID IS NOT        *
000440*    POSITIVE - RUN ABORTS.  I/O ERROR ON ANY FILE.                *
000450*                                                                   *
000460*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000470*                                                                   *
000480*    GZDYNALO ---- DYNAMIC FILE ALLOCATION                         *
000490*                                                                   *
000500*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000510*    WS-TABLE-NAME-TABLE (THIS PROGRAM) - SOURCE TABLE/SRID LIST   *
000520*    WS-INS-ID-TABLE     (THIS PROGRAM) - DISTINCTNESS CHECK       *
000530*                                                                   *
000540*====================================================================
000550*    C H A N G E   L O G                                          *
000560*====================================================================
000570*    03/08/95 PAS CR1720  ORIGINAL CODING.
000580*    09/14/96 PAS CR1850  SRID PRECONDITION CHECK ADDED AHEAD OF THE
000590*                         FIRST CONSIGNMENT - CR1849 FOUND A RUN THAT
000600*                         PARTITIONED A TABLE IN THE WRONG PROJECTION.
000610*    11/15/98 PAS CR2291  Y2K REVIEW - NO DATE FIELDS IN THIS RUN,
000620*                         NO CHANGE REQUIRED.
000630*    05/20/02 TJW CR2650  CONSIGNMENT SRID DIFFERING FROM THE DATA
000640*                         SRID NO LONGER ABORTS THE RUN - LOGGED AS A
000650*                         CONVERSION NOTE AND THE RUN CONTINUES.
000660*    08/09/06 PAS CR2950  INSERTED-COUNT LOG LINE SUPPRESSED WHEN A
000670*                         TABLE HAD NO CANDIDATES FOR A CONSIGNMENT -
000680*                         THE EMPTY OUTPUT DATASET IS STILL CREATED.
000690*====================================================================
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-3090.
000730 OBJECT-COMPUTER. IBM-3090.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'
000770     UPSI-0 ON STATUS IS GZ-DEBUG-SWITCH-ON.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT PARM-FILE        ASSIGN TO PARMIN
000810            ORGANIZATION IS LINE SEQUENTIAL.
000820     SELECT TABLE-LIST-FILE  ASSIGN TO TABLIST
000830            ORGANIZATION IS LINE SEQUENTIAL.
000840     SELECT CONSIGN-LIST-FILE ASSIGN TO CONSLIST
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS IS GV-CONSIGN-STATUS.
000870     SELECT INTERSECT-FILE   ASSIGN TO DYNAMIC INTERIN
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS IS GV-INTER-STATUS.
000900     SELECT DETAIL-FILE      ASSIGN TO DYNAMIC DIVOUT
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS IS GV-DETAIL-STATUS.
000930     SELECT RUN-LOG-FILE     ASSIGN TO RUNLOG
000940            ORGANIZATION IS LINE SEQUENTIAL.
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  PARM-FILE.
000980 01  PARM-REC                       PIC X(120).
000990 FD  TABLE-LIST-FILE.
001000 01  TABLE-LIST-REC                 PIC X(60).
001010 FD  CONSIGN-LIST-FILE.
001020 01  CONSIGN-LIST-REC               PIC X(60).
001030 FD  INTERSECT-FILE.
001040 01  INTERSECT-IN-REC               PIC X(80).
001050 FD  DETAIL-FILE.
001060 01  DETAIL-OUT-REC                 PIC X(20).
001070 FD  RUN-LOG-FILE.
001080 01  RUN-LOG-REC                    PIC X(80).
001090
001100 WORKING-STORAGE SECTION.
001110 01  FILLER PIC X(32)
001120     VALUE 'GQDIVSON WORKING STORAGE BEGINS'.
001130 COPY GZPARMRC.
001140 COPY GZDIVSRC.
001150 EJECT
001160*====================================================================
001170*    READ ONLY CONSTANTS AND SWITCHES
001180*====================================================================
001190 01  READ-ONLY-WORK-AREA.
001200     05  GZ-DEBUG-SWITCH-ON          PIC X.
001210     05  GV-CONSIGN-STATUS           PIC XX.
001220         88  GV-CONSIGN-OK           VALUE '00'.
001230         88  GV-CONSIGN-EOF          VALUE '10'.
001240     05  GV-INTER-STATUS             PIC XX.
001250         88  GV-INTER-OK             VALUE '00'.
001260         88  GV-INTER-EOF            VALUE '10'.
001270     05  GV-DETAIL-STATUS            PIC XX.
001280         88  GV-DETAIL-OK            VALUE '00'.
001290     05  GV-TLIST-EOF-SW             PIC X VALUE 'N'.
001300         88  GV-TLIST-EOF            VALUE 'Y'.
001310     05  GV-LOG-ADDED-TEXT           PIC X(26)
001320             VALUE 'Objects added to the table'.
001330     05  FILLER                      PIC X(12).
001340 EJECT
001350*====================================================================
001360*    VARIABLE WORK AREAS
001370*====================================================================
001380 01  VARIABLE-WORK-AREA.
001390     05  WS-SUBSCRIPT-I               PIC 9(5) COMP VALUE 0.
001400     05  WS-TABLE-CNT                 PIC 9(4) COMP VALUE 0.
001410     05  WS-TABLE-NAME-TABLE OCCURS 1 TO 2000 TIMES
001420                             DEPENDING ON WS-TABLE-CNT
001430                             INDEXED BY WS-TBL-IDX.
001440         10  WS-TBL-NAME               PIC X(30).
001450         10  WS-TBL-SRID               PIC S9(9).
001460     05  WS-REF-SRID                  PIC S9(9) VALUE 0.
001470*        EDITED VIEW OF THE REFERENCE SRID - USED ONLY WHEN THE
001480*        MISMATCH MESSAGE IS DISPLAYED (SEE CR1850)
001490     05  WS-REF-SRID-EDIT REDEFINES WS-REF-SRID
001500                            PIC -9(9).
001510     05  WS-SRID-MISMATCH-FLAG        PIC X VALUE 'N'.
001520         88  WS-SRID-BAD              VALUE 'Y'.
001530     05  WS-CONSIGN-2DIG               PIC 9(2) VALUE 0.
001540     05  WS-OUT-DATASET-NAME          PIC X(12) VALUE SPACE.
001550*        FIRST-EIGHT-BYTE VIEW OF THE DATASET NAME - CARRIED OVER
001560*        FROM THE DAYS WHEN THE CATALOG ENTRY WAS AN 8-CHARACTER
001570*        MVS DSNAME NODE (SEE CR1720) - NO LONGER REFERENCED
001580     05  WS-OUT-DSN-NODE REDEFINES WS-OUT-DATASET-NAME
001590                          PIC X(08).
001600     05  WS-CONSIGN-ID-TEXT            PIC X(4) VALUE SPACE.
001610     05  WS-INS-CNT                   PIC 9(7) COMP-3 VALUE 0.
001620     05  WS-INS-CNT-EDIT REDEFINES WS-INS-CNT
001630                          PIC ZZZZZZ9.
001640     05  WS-INS-ID-TABLE OCCURS 1 TO 5000 TIMES
001650                         DEPENDING ON WS-INS-CNT
001660                         INDEXED BY WS-INS-IDX
001670                         PIC 9(9).
001680     05  WS-FOUND-FLAG                 PIC X VALUE 'N'.
001690         88  WS-ID-ALREADY-PRESENT     VALUE 'Y'.
001700     05  FILLER                        PIC X(06).
001710 EJECT
001720 LINKAGE SECTION.
001730 PROCEDURE DIVISION.
001740*====================================================================
001750*                          MAINLINE LOGIC                          *
001760*====================================================================
001770 0-CONTROL-PROCESS.
001780     PERFORM 1-INITIALIZATION
001790         THRU 199-INITIALIZATION-EXIT.
001800     PERFORM 2-MAIN-PROCESS
001810         THRU 2999-MAIN-PROCESS-EXIT
001820         UNTIL GV-CONSIGN-EOF.
001830     PERFORM EOJ9-CLOSE-FILES
001840         THRU EOJ9999-EXIT.
001850     GOBACK.
001860 EJECT
001870*====================================================================
001880*                          INITIALIZATION                         *
001890*====================================================================
001900 1-INITIALIZATION.
001910     INITIALIZE GZ-PARM-REC.
001920     OPEN INPUT PARM-FILE.
001930     READ PARM-FILE INTO GZ-PARM-REC
001940         AT END
001950             DISPLAY 'NO PARAMETER CARD ON PARMIN'
001960             GO TO EOJ99-ABEND
001970     END-READ.
001980     CLOSE PARM-FILE.
001990     OPEN OUTPUT RUN-LOG-FILE.
002000     MOVE 'GQDIVSON - RUN STARTING' TO RUN-LOG-REC.
002010     WRITE RUN-LOG-REC.
002020     PERFORM 11-LOAD-TABLE-LIST
002030         THRU 1199-LOAD-TABLE-LIST-EXIT.
002040     IF WS-SRID-BAD OR WS-REF-SRID NOT > 0
002050         DISPLAY 'SOURCE TABLES DO NOT SHARE ONE POSITIVE SRID'
002060         GO TO EOJ99-ABEND
002070     END-IF.
002080     OPEN INPUT CONSIGN-LIST-FILE.
002090 199-INITIALIZATION-EXIT.
002100     EXIT.
002110 EJECT
002120*====================================================================
002130*    LOAD THE SOURCE TABLE LIST AND ENFORCE - EVERY TABLE          *
002140*    MUST CARRY THE SAME POSITIVE SRID                            *
002150*====================================================================
002160 11-LOAD-TABLE-LIST.
002170     MOVE ZERO TO WS-TABLE-CNT.
002180     OPEN INPUT TABLE-LIST-FILE.
002190     PERFORM 111-READ-ONE-TABLE
002200         THRU 11199-READ-ONE-TABLE-EXIT
002210         UNTIL GV-TLIST-EOF.
002220     CLOSE TABLE-LIST-FILE.
002230     MOVE WS-TABLE-CNT TO WS-INS-CNT-EDIT.
002240     STRING 'Number of source tables: ' DELIMITED BY SIZE
002250            WS-INS-CNT-EDIT DELIMITED BY SIZE
002260            INTO RUN-LOG-REC.
002270     WRITE RUN-LOG-REC.
002280 1199-LOAD-TABLE-LIST-EXIT.
002290     EXIT.
002300 EJECT
002310 111-READ-ONE-TABLE.
002320     READ TABLE-LIST-FILE INTO TABLE-LIST-REC
002330         AT END
002340             SET GV-TLIST-EOF TO TRUE
002350             GO TO 11199-READ-ONE-TABLE-EXIT
002360     END-READ.
002370     ADD 1 TO WS-TABLE-CNT.
002380     MOVE 1 TO WS-SUBSCRIPT-I.
002390     UNSTRING TABLE-LIST-REC DELIMITED BY ','
002400         INTO WS-TBL-NAME (WS-TABLE-CNT) WS-TBL-SRID (WS-TABLE-CNT)
002410         WITH POINTER WS-SUBSCRIPT-I.
002420     IF WS-TABLE-CNT = 1
002430         MOVE WS-TBL-SRID (1) TO WS-REF-SRID
002440     ELSE
002450         IF WS-TBL-SRID (WS-TABLE-CNT) NOT = WS-REF-SRID
002460             SET WS-SRID-BAD TO TRUE
002470         END-IF
002480     END-IF.
002490 11199-READ-ONE-TABLE-EXIT.
002500     EXIT.
002510 EJECT
002520*====================================================================
002530*                   OUTER LOOP - ONE PASS PER CONSIGNMENT          *
002540*====================================================================
002550 2-MAIN-PROCESS.
002560     PERFORM 21-READ-ONE-CONSIGNMENT
002570         THRU 2199-READ-ONE-CONSIGNMENT-EXIT.
002580     IF NOT GV-CONSIGN-EOF
002590         PERFORM 22-VALIDATE-CONSIGNMENT-SRID
002600             THRU 2299-VALIDATE-CONSIGNMENT-SRID-EXIT
002610         PERFORM 23-BUILD-OUTPUT-DATASET-NAME
002620             THRU 2399-BUILD-OUTPUT-DATASET-NAME-EXIT
002630         PERFORM 24-PROCESS-ONE-TABLE
002640             THRU 2499-PROCESS-ONE-TABLE-EXIT
002650             VARYING WS-TBL-IDX FROM 1 BY 1
002660             UNTIL WS-TBL-IDX > WS-TABLE-CNT
002670     END-IF.
002680 2999-MAIN-PROCESS-EXIT.
002690     EXIT.
002700 EJECT
002710 21-READ-ONE-CONSIGNMENT.
002720     READ CONSIGN-LIST-FILE INTO CONSIGN-LIST-REC
002730         AT END
002740             SET GV-CONSIGN-EOF TO TRUE
002750             GO TO 2199-READ-ONE-CONSIGNMENT-EXIT
002760     END-READ.
002770     MOVE 1 TO WS-SUBSCRIPT-I.
002780     UNSTRING CONSIGN-LIST-REC DELIMITED BY ','
002790         INTO GZ-DIVC-ID GZ-DIVC-SRID
002800         WITH POINTER WS-SUBSCRIPT-I.
002810 2199-READ-ONE-CONSIGNMENT-EXIT.
002820     EXIT.
002830 EJECT
002840*====================================================================
002850*    CONSIGNMENT SRID MUST BE POSITIVE; WHEN IT DIFFERS FROM       *
002860*    THE DATA SRID THE CONSIGNMENT GEOMETRY IS CONSIDERED          *
002870*    CONVERTED TO IT AND THE RUN CONTINUES (SEE CR2650)            *
002880*====================================================================
002890 22-VALIDATE-CONSIGNMENT-SRID.
002900     IF GZ-DIVC-SRID NOT > 0
002910         DISPLAY 'CONSIGNMENT SRID NOT POSITIVE - ' GZ-DIVC-ID
002920         GO TO EOJ99-ABEND
002930     END-IF.
002940     IF GZ-DIVC-SRID NOT = WS-REF-SRID
002950         MOVE WS-REF-SRID TO WS-REF-SRID-EDIT
002960         STRING 'Consignment ' DELIMITED BY SIZE
002970                GZ-DIVC-ID DELIMITED BY SIZE
002980                ' boundary converted to data SRID' DELIMITED BY SIZE
002990                INTO RUN-LOG-REC
003000         WRITE RUN-LOG-REC
003010     END-IF.
003020 2299-VALIDATE-CONSIGNMENT-SRID-EXIT.
003030     EXIT.
003040 EJECT
003050*====================================================================
003060*    OUTPUT DATASET NAME = PREFIX + CONSIGNMENT ID, 2 DIGITS       *
003070*====================================================================
003080 23-BUILD-OUTPUT-DATASET-NAME.
003090     MOVE GZ-DIVC-ID TO WS-CONSIGN-2DIG.
003100     STRING GZ-PARM-OUT-PREFIX DELIMITED BY SPACE
003110            WS-CONSIGN-2DIG DELIMITED BY SIZE
003120            INTO WS-OUT-DATASET-NAME.
003130     MOVE GZ-DIVC-ID TO WS-CONSIGN-ID-TEXT.
003140 2399-BUILD-OUTPUT-DATASET-NAME-EXIT.
003150     EXIT.
003160 EJECT
003170*====================================================================
003180*    COPY THE DISTINCT INTERSECTING FEATURES OF ONE SOURCE        *
003190*    TABLE INTO THE CONSIGNMENT'S OUTPUT DATASET                  *
003200*====================================================================
003210 24-PROCESS-ONE-TABLE.
003220     MOVE ZERO TO WS-INS-CNT.
003230     CALL 'GZDYNALO' USING WS-OUT-DATASET-NAME
003240                            WS-TBL-NAME (WS-TBL-IDX) 'DIVOUT'.
003250     OPEN OUTPUT DETAIL-FILE.
003260     CALL 'GZDYNALO' USING WS-CONSIGN-ID-TEXT
003270                            WS-TBL-NAME (WS-TBL-IDX) 'INTERIN'.
003280     OPEN INPUT INTERSECT-FILE.
003290     IF GV-INTER-OK
003300         PERFORM 241-READ-AND-COPY-ONE
003310             THRU 24199-READ-AND-COPY-ONE-EXIT
003320             UNTIL GV-INTER-EOF
003330         CLOSE INTERSECT-FILE
003340     END-IF.
003350     CLOSE DETAIL-FILE.
003360     IF WS-INS-CNT > 0
003370         MOVE WS-INS-CNT TO WS-INS-CNT-EDIT
003380         STRING GV-LOG-ADDED-TEXT DELIMITED BY SIZE
003390                ' ' DELIMITED BY SIZE
003400                WS-TBL-NAME (WS-TBL-IDX) DELIMITED BY SPACE
003410                ': ' DELIMITED BY SIZE
003420                WS-INS-CNT-EDIT DELIMITED BY SIZE
003430                INTO RUN-LOG-REC
003440         WRITE RUN-LOG-REC
003450     END-IF.
003460 2499-PROCESS-ONE-TABLE-EXIT.
003470     EXIT.
003480 EJECT
003490 241-READ-AND-COPY-ONE.
003500     READ INTERSECT-FILE INTO INTERSECT-IN-REC
003510         AT END
003520             SET GV-INTER-EOF TO TRUE
003530             GO TO 24199-READ-AND-COPY-ONE-EXIT
003540     END-READ.
003550     MOVE 1 TO WS-SUBSCRIPT-I.
003560     UNSTRING INTERSECT-IN-REC DELIMITED BY ','
003570         INTO GZ-DIVI-CONSIGN-ID GZ-DIVI-TABLE-NAME
003580              GZ-DIVI-FEAT-ID GZ-DIVI-FLAG
003590         WITH POINTER WS-SUBSCRIPT-I.
003600     IF GZ-DIVI-INTERSECTS
003610         PERFORM 2411-CHECK-DISTINCT
003620             THRU 24119-CHECK-DISTINCT-EXIT
003630         IF NOT WS-ID-ALREADY-PRESENT
003640             ADD 1 TO WS-INS-CNT
003650             MOVE GZ-DIVI-FEAT-ID TO WS-INS-ID-TABLE (WS-INS-CNT)
003660             MOVE GZ-DIVI-FEAT-ID TO DETAIL-OUT-REC
003670             WRITE DETAIL-OUT-REC
003680         END-IF
003690     END-IF.
003700 24199-READ-AND-COPY-ONE-EXIT.
003710     EXIT.
003720 EJECT
003730 2411-CHECK-DISTINCT.
003740     MOVE 'N' TO WS-FOUND-FLAG.
003750     PERFORM 24111-COMPARE-ONE-ID
003760         THRU 241119-COMPARE-ONE-ID-EXIT
003770         VARYING WS-INS-IDX FROM 1 BY 1
003780         UNTIL WS-INS-IDX > WS-INS-CNT
003790            OR WS-ID-ALREADY-PRESENT.
003800 24119-CHECK-DISTINCT-EXIT.
003810     EXIT.
003820 EJECT
003830 24111-COMPARE-ONE-ID.
003840     IF WS-INS-ID-TABLE (WS-INS-IDX) = GZ-DIVI-FEAT-ID
003850         MOVE 'Y' TO WS-FOUND-FLAG
003860     END-IF.
003870 241119-COMPARE-ONE-ID-EXIT.
003880     EXIT.
003890 EJECT
003900*====================================================================
003910*                         CLOSE DOWN AND REPORT                    *
003920*====================================================================
003930 EOJ9-CLOSE-FILES.
003940     CLOSE CONSIGN-LIST-FILE.
003950     MOVE 'GQDIVSON - RUN COMPLETE' TO RUN-LOG-REC.
003960     WRITE RUN-LOG-REC.
003970     CLOSE RUN-LOG-FILE.
003980     GO TO EOJ9999-EXIT.
003990 EOJ99-ABEND.
004000     DISPLAY 'GQDIVSON ABENDING DUE TO ERROR'.
004010     MOVE 'GQDIVSON - RUN ABENDED' TO RUN-LOG-REC.
004020     WRITE RUN-LOG-REC.
004030     CLOSE RUN-LOG-FILE.
004040 EOJ9999-EXIT.
004050     EXIT.
