000100*====================================================================
000110*    GZSUMWRK  -  SUMMARY ACCUMULATOR - RUN REPORT WORKING STORAGE
000120*    BUILT UP BY THE CALLING FILEPASS DURING ITS MAIN LOOP AND
000130*    PASSED BY REFERENCE TO GZSUMWRT, WHICH LAYS IT DOWN AS
000140*    "KEY: VALUE" LINES ON THE SUMMARY FILE.  ONE RULE/CONTROL
000150*    PER GZ-SUM-RULE-ENTRY SLOT (AT MOST 10 - VECTOR RULES TAKE 5,
000155*    IMAGERY CONTROLS TAKE 5).
000160*====================================================================
000170 01  GZ-SUMMARY-AREA.
000180     05  GZ-SUM-OUTPUT-NAME         PIC X(20).
000190     05  GZ-SUM-PARAMETERS          PIC X(80).
000200     05  GZ-SUM-OBJECT-LABEL        PIC X(20).
000210     05  GZ-SUM-OBJECT-COUNT        PIC 9(6) COMP-3.
000220     05  GZ-SUM-RULE-CNT            PIC 9(2) COMP.
000230     05  GZ-SUM-RULE-ENTRY OCCURS 10 TIMES.
000240         10  GZ-SUM-RULE-LABEL      PIC X(20).
000250         10  GZ-SUM-OFFENDER-CNT    PIC 9(4) COMP.
000260         10  GZ-SUM-OFFENDER-LIST   PIC X(2000).
000270     05  GZ-SUM-START-STAMP         PIC X(8).
000280     05  GZ-SUM-END-STAMP           PIC X(8).
000290     05  GZ-SUM-STAMP-NUMERIC REDEFINES GZ-SUM-START-STAMP
000300                                    PIC 9(6).
000310     05  FILLER                     PIC X(06).
