000100*====================================================================
000110*    GZPARMRC  -  RUN PARAMETER RECORD  -  GQ FILEPASS FAMILY
000120*    ONE FIXED-FORMAT PARAMETER CARD READ AT 1-INITIALIZATION BY
000130*    EVERY GQ FILEPASS IN PLACE OF COMMAND-LINE SWITCHES.
000140*    MAINTAINED BY:  GEOSPATIAL PRODUCTION CONTROL
000150*====================================================================
000160 01  GZ-PARM-REC.
000170*        INPUT DATASET OR IMAGE-SET PATH FOR THIS RUN
000180     05  GZ-PARM-DATASET-PATH       PIC X(60).
000190*        SELECTED RULE OR CONTROL: INVALID/DUPLICATE/MULTIPART/
000200*        NULL/INTERSECT/ALL (VECTOR RULES) OR
000210*        PIXEL-SIZE/BANDS-LEN/DIG-LEVEL/RAD-BALANCE/NODATA
000215*        (IMAGERY CONTROLS)
000220     05  GZ-PARM-RULE-CODE          PIC X(10).
000230*        OUTPUT DATASET-NAME PREFIX FOR TABLE-SPLIT DIVISION RUNS
000240     05  GZ-PARM-OUT-PREFIX         PIC X(10).
000250*        ALLOWED DEVIATION d (FRACTION, PIXEL-SIZE/NODATA CONTROLS)
000260     05  GZ-PARM-DEVIATION          PIC 9V9(4).
000270*        CONFORM VALUE C - DECIMAL FORM (PIXEL SIZE / SATURATION
000280*        THRESHOLD / NODATA THRESHOLD)
000290     05  GZ-PARM-CONFORM-DEC        PIC S9(7)V9(6).
000300*        CONFORM VALUE C - INTEGER FORM (BAND COUNT / BIT DEPTH)
000310     05  GZ-PARM-CONFORM-INT        PIC 9(4).
000320*        'Y' WHEN A WORLD FILE ACCOMPANYING THE IMAGE IS TO BE
000330*        PREFERRED OVER THE IMAGE HEADER FOR PIXEL SIZE
000340     05  GZ-PARM-USE-WORLDFILE      PIC X.
000350         88  GZ-USE-WORLDFILE       VALUE 'Y'.
000360         88  GZ-USE-IMAGE-HDR       VALUE 'N'.
000370*        LOGICAL NAME OF THE SUMMARY FILE FOR THIS RUN
000380*        (RESUMEN.TXT FOR VECTOR RUNS, SUMMARY.TXT FOR IMAGERY)
000390     05  GZ-PARM-SUMMARY-NAME       PIC X(20).
000400     05  FILLER                     PIC X(19).
