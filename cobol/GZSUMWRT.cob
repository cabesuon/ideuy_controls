000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GZSUMWRT.
000120 AUTHOR. R L HUTCHINS.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 04/12/88.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    CALLABLE ELEMENT - PRINT ELEMENT FOR THE RUN SUMMARY.  LAYS   *
000210*    DOWN THE ACCUMULATOR PASSED BY THE CALLER AS A SERIES OF      *
000220*    "KEY: VALUE" LINES ON THE LOGICAL NAME CARRIED IN THE         *
000230*    ACCUMULATOR ITSELF, IN INSERTION ORDER.  SHARED BY GQVECRUL,  *
000240*    GQINTRSC AND GQIMGCTL.                                        *
000250*                                                                   *
000260*J   JCL..                                                         *
000270*    NONE - LINK-EDITED INTO EACH CALLING FILEPASS.  THE OUTPUT    *
000280*    DDNAME IS ALLOCATED DYNAMICALLY FROM GZ-SUM-OUTPUT-NAME.      *
000290*                                                                   *
000300*P   ENTRY PARAMETERS..                                            *
000310*    1 GZ-SUMMARY-AREA  (COPY GZSUMWRK)  THE SUMMARY ACCUMULATOR   *
000320*                                                                   *
000330*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000340*    I/O ERROR OPENING OR WRITING THE SUMMARY FILE.                *
000350*                                                                   *
000360*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000370*                                                                   *
000380*    GZDYNALO ---- DYNAMIC FILE ALLOCATION                         *
000390*                                                                   *
000400*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000410*    NONE.                                                         *
000420*                                                                   *
000430*====================================================================
000440*    C H A N G E   L O G                                          *
000450*====================================================================
000460*    04/12/88 RLH CR1001  ORIGINAL CODING.
000470*    08/30/93 DMK CR1560  PARAMETER LINE ADDED AHEAD OF THE OBJECT
000480*                         COUNT LINE - RULE 'ALL' RUNS NEEDED THE
000490*                         PARM CARD ECHOED FOR TRACEABILITY.
000500*    11/15/98 DMK CR2290  Y2K - START/END STAMP NOW WRITTEN AS A
000510*                         4-DIGIT YEAR, 2-DIGIT MONTH, 2-DIGIT DAY.
000520*    10/11/07 PAS CR3015  OFFENDER LIST LINE NOW SUPPRESSED WHEN
000530*                         THE RULE'S OFFENDER COUNT IS ZERO -
000540*                         RULES WITH NO FINDINGS NO LONGER PRINT A
000550*                         BLANK "RULE:" LINE.
000560*    02/02/11 PAS CR3240  OUTPUT DDNAME NOW ALLOCATED VIA GZDYNALO
000570*                         SO ONE ELEMENT SERVES BOTH resumen.txt
000580*                         AND summary.txt RUNS.
000590*====================================================================
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-3090.
000630 OBJECT-COMPUTER. IBM-3090.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT SUMMARY-FILE ASSIGN TO DYNAMIC SUMOUT
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS GV-SUMMARY-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  SUMMARY-FILE.
000750 01  SUMMARY-OUT-REC                PIC X(2040).
000760 WORKING-STORAGE SECTION.
000770 01  FILLER PIC X(32)
000780     VALUE 'GZSUMWRT WORKING STORAGE BEGINS'.
000790 01  READ-ONLY-WORK-AREA.
000800     05  GV-SUMMARY-STATUS          PIC XX.
000810         88  GV-SUMMARY-OK          VALUE '00'.
000820     05  GV-LABEL-PARAMETERS        PIC X(12) VALUE 'parameters: '.
000830     05  GV-LABEL-START             PIC X(12) VALUE 'start_time: '.
000840     05  GV-LABEL-END               PIC X(12) VALUE 'end_time: '.
000850     05  FILLER                     PIC X(12).
000860 01  VARIABLE-WORK-AREA.
000870     05  WS-RULE-IDX                PIC 9(2) COMP VALUE 0.
000880     05  WS-RULE-IDX-DISPLAY REDEFINES WS-RULE-IDX
000890                               PIC 9(2).
000900*        DISPLAY VIEW OF THE RULE SUBSCRIPT - USED ONLY WHEN
000910*        ABENDING OUT OF THE RULE LOOP FOR A DUMP LISTING
000920     05  WS-COUNT-EDIT              PIC ZZZZZ9.
000930     05  WS-COUNT-NUMERIC           PIC 9(6) COMP-3.
000940*        NUMERIC VIEW OF THE OBJECT COUNT, USED ONLY WHEN THE
000950*        COUNT LINE IS BUILT - COUNT ARRIVES PACKED IN THE
000960*        ACCUMULATOR, EDITED HERE FOR DISPLAY
000970     05  WS-COUNT-NUMERIC-ALT REDEFINES WS-COUNT-NUMERIC
000980                               PIC 9(6).
000990     05  WS-OUT-LINE                PIC X(2040).
001000*        FIRST-HALF VIEW OF THE OUTPUT LINE - CARRIED OVER FROM
001010*        THE DAYS WHEN SUMOUT WAS A 1020-BYTE TAPE FILE (SEE THE
001020*        02/02/11 CHANGE) - NO LONGER REFERENCED BUT LEFT FOR THE
001030*        NEXT PROGRAMMER TO SEE WHY THE BUFFER IS TWICE THAT SIZE
001040     05  WS-OUT-LINE-FIRST-HALF REDEFINES WS-OUT-LINE
001050                                 PIC X(1020).
001060     05  FILLER                     PIC X(08).
001070 LINKAGE SECTION.
001080 COPY GZSUMWRK.
001090 PROCEDURE DIVISION USING GZ-SUMMARY-AREA.
001100*====================================================================
001110*                          MAINLINE LOGIC                          *
001120*====================================================================
001130 0-CONTROL-PROCESS.
001140     CALL 'GZDYNALO' USING GZ-SUM-OUTPUT-NAME 'SUMOUT'.
001150     OPEN OUTPUT SUMMARY-FILE.
001160     IF NOT GV-SUMMARY-OK
001170         DISPLAY 'ERROR OPENING SUMMARY FILE ' GV-SUMMARY-STATUS
001180         GO TO 0999-CONTROL-PROCESS-EXIT
001190     END-IF.
001200     PERFORM 1-WRITE-PARAMETERS-LINE
001210         THRU 1999-WRITE-PARAMETERS-LINE-EXIT.
001220     PERFORM 2-WRITE-OBJECT-COUNT-LINE
001230         THRU 2999-WRITE-OBJECT-COUNT-LINE-EXIT.
001240     PERFORM 3-WRITE-ONE-RULE-LINE
001250         THRU 3999-WRITE-ONE-RULE-LINE-EXIT
001260         VARYING WS-RULE-IDX FROM 1 BY 1
001270         UNTIL WS-RULE-IDX > GZ-SUM-RULE-CNT.
001280     PERFORM 4-WRITE-TIMESTAMP-LINES
001290         THRU 4999-WRITE-TIMESTAMP-LINES-EXIT.
001300     CLOSE SUMMARY-FILE.
001310 0999-CONTROL-PROCESS-EXIT.
001320     GOBACK.
001330 EJECT
001340*====================================================================
001350*    PARAMETERS LINE - THE RUN PARAMETER CARD, VERBATIM            *
001360*====================================================================
001370 1-WRITE-PARAMETERS-LINE.
001380     STRING GV-LABEL-PARAMETERS DELIMITED BY SIZE
001390            GZ-SUM-PARAMETERS DELIMITED BY SIZE
001400            INTO WS-OUT-LINE.
001410     WRITE SUMMARY-OUT-REC FROM WS-OUT-LINE.
001420 1999-WRITE-PARAMETERS-LINE-EXIT.
001430     EXIT.
001440 EJECT
001450*====================================================================
001460*    OBJECT COUNT LINE - LABEL ARRIVES ALREADY FILLED IN (E.G.     *
001470*    "Number of tables" OR "Number of images")                    *
001480*====================================================================
001490 2-WRITE-OBJECT-COUNT-LINE.
001500     MOVE GZ-SUM-OBJECT-COUNT TO WS-COUNT-NUMERIC.
001510     MOVE WS-COUNT-NUMERIC-ALT TO WS-COUNT-EDIT.
001520     STRING GZ-SUM-OBJECT-LABEL DELIMITED BY SPACE
001530            ': ' DELIMITED BY SIZE
001540            WS-COUNT-EDIT DELIMITED BY SIZE
001550            INTO WS-OUT-LINE.
001560     WRITE SUMMARY-OUT-REC FROM WS-OUT-LINE.
001570 2999-WRITE-OBJECT-COUNT-LINE-EXIT.
001580     EXIT.
001590 EJECT
001600*====================================================================
001610*    ONE LINE PER RULE/CONTROL THAT HAD AT LEAST ONE OFFENDER      *
001620*====================================================================
001630 3-WRITE-ONE-RULE-LINE.
001640     IF GZ-SUM-OFFENDER-CNT (WS-RULE-IDX) > 0
001650         STRING GZ-SUM-RULE-LABEL (WS-RULE-IDX) DELIMITED BY SPACE
001660                ': ' DELIMITED BY SIZE
001670                GZ-SUM-OFFENDER-LIST (WS-RULE-IDX) DELIMITED BY SIZE
001680                INTO WS-OUT-LINE
001690         WRITE SUMMARY-OUT-REC FROM WS-OUT-LINE
001700     END-IF.
001710 3999-WRITE-ONE-RULE-LINE-EXIT.
001720     EXIT.
001730 EJECT
001740*====================================================================
001750*    START/END TIMESTAMP LINES                                    *
001760*====================================================================
001770 4-WRITE-TIMESTAMP-LINES.
001780     STRING GV-LABEL-START DELIMITED BY SIZE
001790            GZ-SUM-START-STAMP DELIMITED BY SIZE
001800            INTO WS-OUT-LINE.
001810     WRITE SUMMARY-OUT-REC FROM WS-OUT-LINE.
001820     STRING GV-LABEL-END DELIMITED BY SIZE
001830            GZ-SUM-END-STAMP DELIMITED BY SIZE
001840            INTO WS-OUT-LINE.
001850     WRITE SUMMARY-OUT-REC FROM WS-OUT-LINE.
001860 4999-WRITE-TIMESTAMP-LINES-EXIT.
001870     EXIT.
