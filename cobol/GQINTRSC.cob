000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GQINTRSC.
000120 AUTHOR. R L HUTCHINS.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 01/09/89.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    RUNS THE CROSS-TABLE INTERSECTION RULE.  EVERY TABLE IS       *
000210*    PAIRED WITH EVERY TABLE AFTER IT IN THE SORTED TABLE LIST;    *
000220*    EACH CANDIDATE INTERSECTION IS CLASSIFIED AGAINST THE         *
000230*    ADMISSIBLES LIST AND, WHEN NOT ALLOWED, WRITTEN TO ONE OF     *
000240*    FOUR DETAIL FILES BY INTERSECTION DIMENSION.                  *
000250*                                                                   *
000260*J   JCL..                                                         *
000270*                                                                   *
000280*    //GQINTRSC EXEC PGM=GQINTRSC                                  *
000290*    //PARMIN   DD DISP=SHR,DSN=GQ.PROD.RUNPARM                    *
000300*    //TABLIST  DD DISP=SHR,DSN=GQ.PROD.TABLELIST                  *
000310*    //ADMSIN   DD DISP=SHR,DSN=GQ.PROD.ADMISSIBLES                *
000320*    //CANDIN   DD DISP=SHR,DSN=GQ.PROD.CANDIDATES(+0)             *
000330*    //DETOUT   DD DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000340*    //            SPACE=(CYL,(5,5),RLSE)                          *
000350*    //RUNLOG   DD SYSOUT=*                                       *
000360*    //SYSOUT   DD SYSOUT=*                                       *
000370*                                                                   *
000380*P   ENTRY PARAMETERS..                                            *
000390*    NONE - SEE GZPARMRC ON PARMIN.                                *
000400*                                                                   *
000410*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000420*    I/O ERROR ON ANY FILE.                                        *
000430*                                                                   *
000440*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000450*                                                                   *
000460*    GZDYNALO ---- DYNAMIC FILE ALLOCATION                         *
000470*    GZVERTEX ---- POINT-IN-GEOMETRY VERTEX TEST                   *
000480*    GZSUMWRT ---- SUMMARY REPORT WRITER                           *
000490*                                                                   *
000500*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000510*    GZ-ADMS-TABLE (COPY GZADMSRC) - ADMISSIBLE PAIRS, IN MEMORY   *
000520*    WS-TABLE-NAME-TABLE (THIS PROGRAM) - SORTED TABLE NAME LIST   *
000530*                                                                   *
000540*====================================================================
000550*    C H A N G E   L O G                                          *
000560*====================================================================
000570*    01/09/89 RLH CR1019  ORIGINAL CODING - CASES 1, 2 AND 3 ONLY.
000580*    05/17/89 RLH CR1031  ADDED CASE 4/5 VERTEX CASCADE - CALLS THE
000590*                         NEW GZVERTEX ELEMENT.
000600*    10/02/90 TJW CR1151  SPLIT OUTPUT BY DIMENSION INTO THE FOUR
000610*                         POINT/LINE/POLYGON/COLLECTION FILES -
000620*                         HAD BEEN ONE FILE PER TABLE PAIR.
000630*    04/18/92 TJW CR1288  ADMISSIBLES LOOKUP NOW CHECKS T2 WITHIN
000640*                         T1'S LIST ONLY - WAS ALSO ACCEPTING THE
000650*                         REVERSE PAIR, WHICH THE RULE DOES NOT.
000660*    09/09/94 DMK CR1640  GEOMETRYCOLLECTION RESULTS NOW ROUTE TO
000670*                         THE COLLECTION FILE REGARDLESS OF THE
000680*                         INT-DIMENSION VALUE CARRIED ON THE CARD.
000690*    02/11/97 DMK CR1955  EMPTY DETAIL FILES NO LONGER CATALOGUED -
000700*                         DELETED VIA GZDYNALO WHEN A TABLE HAS NO
000710*                         OFFENDING CANDIDATES.
000720*    12/03/98 DMK CR2291  Y2K - RUN TIMESTAMP NOW CARRIES A 4-DIGIT
000730*                         YEAR IN THE SUMMARY FILE.
000740*    07/22/03 PAS CR2790  VERTEX LIST SIZE RAISED TO 500 POINTS -
000750*                         COASTLINE TABLES EXCEEDED THE OLD 200.
000760*    03/14/09 PAS CR3102  ADMISSIBLES TABLE BOUND RAISED TO 2000
000770*                         ENTRIES.
000780*====================================================================
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-3090.
000820 OBJECT-COMPUTER. IBM-3090.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'
000860     UPSI-0 ON STATUS IS GZ-DEBUG-SWITCH-ON.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT PARM-FILE       ASSIGN TO PARMIN
000900            ORGANIZATION IS LINE SEQUENTIAL.
000910     SELECT TABLE-LIST-FILE ASSIGN TO TABLIST
000920            ORGANIZATION IS LINE SEQUENTIAL.
000930     SELECT ADMS-FILE       ASSIGN TO ADMSIN
000940            ORGANIZATION IS LINE SEQUENTIAL.
000950     SELECT CAND-FILE       ASSIGN TO DYNAMIC CANDIN
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS IS GV-CAND-STATUS.
000980     SELECT DETAIL-FILE     ASSIGN TO DYNAMIC DETOUT
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS GV-DETAIL-STATUS.
001010     SELECT RUN-LOG-FILE    ASSIGN TO RUNLOG
001020            ORGANIZATION IS LINE SEQUENTIAL.
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  PARM-FILE.
001060 01  PARM-REC                      PIC X(120).
001070 FD  TABLE-LIST-FILE.
001080 01  TABLE-LIST-REC                PIC X(30).
001090 FD  ADMS-FILE.
001100 01  ADMS-IN-REC                   PIC X(60).
001110 FD  CAND-FILE.
001120 01  CAND-IN-REC                   PIC X(8000).
001130 FD  DETAIL-FILE.
001140 01  DETAIL-OUT-REC                PIC X(220).
001150 FD  RUN-LOG-FILE.
001160 01  RUN-LOG-REC                   PIC X(80).
001170
001180 WORKING-STORAGE SECTION.
001190 01  FILLER PIC X(32)
001200     VALUE 'GQINTRSC WORKING STORAGE BEGINS'.
001210*====================================================================
001220*    PARAMETER, SUMMARY AND CANDIDATE AREAS - SHARED COPY MEMBERS
001230*====================================================================
001240 COPY GZPARMRC.
001250 COPY GZSUMWRK.
001260 COPY GZCANDRC.
001270 COPY GZADMSRC.
001280 EJECT
001290*====================================================================
001300*    READ ONLY CONSTANTS AND SWITCHES
001310*====================================================================
001320 01  READ-ONLY-WORK-AREA.
001330     05  GZ-DEBUG-SWITCH-ON         PIC X.
001340     05  GV-CAND-STATUS             PIC XX.
001350         88  GV-CAND-OK             VALUE '00'.
001360         88  GV-CAND-EOF            VALUE '10'.
001370     05  GV-DETAIL-STATUS           PIC XX.
001380         88  GV-DETAIL-OK           VALUE '00'.
001390     05  GV-POINT-TEXT              PIC X(8)  VALUE 'Point'.
001400     05  GV-LINE-TEXT               PIC X(10) VALUE 'LineString'.
001410     05  GV-COLLECT-TEXT            PIC X(18)
001420                                     VALUE 'GeometryCollection'.
001430     05  GV-MSG-NOT-ADMISS          PIC X(50)
001440                 VALUE 'not addmissible intersection'.
001450     05  GV-MSG-CROSSES             PIC X(50) VALUE 'crosses'.
001460     05  GV-MSG-NOT-PT-LINE         PIC X(50)
001470                 VALUE 'result intersection is not point or line'.
001480     05  GV-MSG-INVALID-ADMISS      PIC X(50)
001490                 VALUE 'invalid addmissible intersection'.
001500     05  GV-MSG-NOT-LL-LP           PIC X(50)
001510                 VALUE 'not a line-line or line-polygon intersection'.
001520     05  FILLER                     PIC X(12).
001530 EJECT
001540*====================================================================
001550*    VARIABLE WORK AREAS
001560*====================================================================
001570 01  VARIABLE-WORK-AREA.
001580     05  WS-TABLE-CNT               PIC 9(5) COMP VALUE 0.
001590     05  WS-TABLE-NAME-TABLE OCCURS 1 TO 2000 TIMES
001600                              DEPENDING ON WS-TABLE-CNT
001610                              INDEXED BY WS-TBL-IDX.
001620         10  WS-TBL-NAME            PIC X(30).
001630     05  WS-I                       PIC 9(5) COMP VALUE 0.
001640     05  WS-J                       PIC 9(5) COMP VALUE 0.
001650     05  WS-ANY-ROW-FLAGS.
001660         10  WS-POINT-HAS-ROW       PIC X VALUE 'N'.
001670         10  WS-LINE-HAS-ROW        PIC X VALUE 'N'.
001680         10  WS-POLYGON-HAS-ROW     PIC X VALUE 'N'.
001690         10  WS-COLLECT-HAS-ROW     PIC X VALUE 'N'.
001700     05  WS-TABLE-HAS-OFFENDER      PIC X VALUE 'N'.
001710         88  WS-TABLE-OFFENDED      VALUE 'Y'.
001720     05  WS-VIOLATION-MSG           PIC X(50).
001730     05  WS-SHOULD-REPORT           PIC X.
001740         88  WS-REPORT-THIS-CAND    VALUE 'Y'.
001750     05  WS-CASE4-PAIR-OK           PIC X.
001760         88  WS-LINE-POLY-PAIR      VALUE 'Y'.
001770     05  WS-VERTEX-FOUND-FLAG       PIC X.
001780         88  WS-POINT-IS-VERTEX     VALUE 'Y'.
001790     05  WS-CHECK-PT-IDX            PIC 9 COMP.
001800     05  WS-DIMENSION-GROUP         PIC X(10).
001810*        ALTERNATE NUMERIC VIEW OF THE CANDIDATE COUNT, USED WHEN
001820*        THE READ-PASS COUNTERS ARE DISPLAYED ON THE RUN LOG
001830     05  WS-CAND-READ-CNT           PIC 9(7) COMP-3 VALUE 0.
001840     05  WS-CAND-READ-DISPLAY REDEFINES WS-CAND-READ-CNT
001850                               PIC 9(7).
001860     05  WS-ROW-WRITTEN-CNT         PIC 9(7) COMP-3 VALUE 0.
001870     05  WS-ROW-WRITTEN-DISPLAY REDEFINES WS-ROW-WRITTEN-CNT
001880                               PIC 9(7).
001890     05  WS-SUBSCRIPT-I             PIC 9(5) COMP.
001900     05  WS-SUBSCRIPT-J             PIC 9(5) COMP.
001910     05  FILLER                     PIC X(08).
001920 EJECT
001930*====================================================================
001940*    DETAIL OUTPUT ROW - ONE LAYOUT, REUSED FOR ALL FOUR FILES
001950*====================================================================
001960 01  GV-DETAIL-ROW.
001970     05  GV-ROW-TEXT                PIC X(220).
001980 01  GV-INTERSECT-ROW REDEFINES GV-DETAIL-ROW.
001990     05  GV-T1-NAME                 PIC X(30).
002000     05  FILLER                     PIC X VALUE ','.
002010     05  GV-T1-ID                   PIC 9(9).
002020     05  FILLER                     PIC X VALUE ','.
002030     05  GV-T2-NAME                 PIC X(30).
002040     05  FILLER                     PIC X VALUE ','.
002050     05  GV-T2-ID                   PIC 9(9).
002060     05  FILLER                     PIC X VALUE ','.
002070     05  GV-INTERSECT-GEOM           PIC X(80).
002080     05  FILLER                     PIC X VALUE ','.
002090     05  GV-VIOLATION-TEXT           PIC X(50).
002100     05  FILLER                     PIC X(13).
002110 EJECT
002120 LINKAGE SECTION.
002130 PROCEDURE DIVISION.
002140*====================================================================
002150*                          MAINLINE LOGIC                          *
002160*====================================================================
002170 0-CONTROL-PROCESS.
002180     PERFORM 1-INITIALIZATION
002190         THRU 199-INITIALIZATION-EXIT.
002200     PERFORM 2-MAIN-PROCESS
002210         THRU 2-MAIN-PROCESS-EXIT
002220         VARYING WS-I FROM 1 BY 1
002230         UNTIL WS-I > WS-TABLE-CNT.
002240     PERFORM EOJ9-CLOSE-FILES
002250         THRU EOJ9999-EXIT.
002260     GOBACK.
002270 EJECT
002280*====================================================================
002290*                          INITIALIZATION                         *
002300*====================================================================
002310 1-INITIALIZATION.
002320     INITIALIZE GZ-PARM-REC GZ-SUMMARY-AREA GZ-ADMS-WORK-AREA.
002330     OPEN INPUT PARM-FILE.
002340     READ PARM-FILE INTO GZ-PARM-REC
002350         AT END
002360             DISPLAY 'NO PARAMETER CARD ON PARMIN'
002370             GO TO EOJ99-ABEND
002380     END-READ.
002390     CLOSE PARM-FILE.
002400     MOVE GZ-PARM-REC TO GZ-SUM-PARAMETERS.
002410     MOVE GZ-PARM-SUMMARY-NAME TO GZ-SUM-OUTPUT-NAME.
002420     MOVE 'Number of tables' TO GZ-SUM-OBJECT-LABEL.
002430     MOVE ZERO TO GZ-SUM-OBJECT-COUNT.
002440     ACCEPT GZ-SUM-START-STAMP FROM TIME.
002450     OPEN OUTPUT RUN-LOG-FILE.
002460     MOVE 'GQINTRSC - RUN STARTING' TO RUN-LOG-REC.
002470     WRITE RUN-LOG-REC.
002480     PERFORM 11-LOAD-TABLE-LIST
002490         THRU 1199-LOAD-TABLE-LIST-EXIT.
002500     PERFORM 12-LOAD-ADMISSIBLES-LIST
002510         THRU 1299-LOAD-ADMISSIBLES-LIST-EXIT.
002520 199-INITIALIZATION-EXIT.
002530     EXIT.
002540 EJECT
002550*====================================================================
002560*    LOAD THE SORTED LIST OF TABLE NAMES INTO MEMORY ONCE - BOTH    *
002570*    SUBSCRIPTS OF THE OUTER/INNER PAIRING LOOP INDEX INTO IT       *
002580*====================================================================
002590 11-LOAD-TABLE-LIST.
002600     OPEN INPUT TABLE-LIST-FILE.
002610     MOVE ZERO TO WS-TABLE-CNT.
002620     PERFORM 111-READ-ONE-TABLE-NAME
002630         THRU 1119-READ-ONE-TABLE-NAME-EXIT
002640         UNTIL WS-TABLE-CNT > 0
002650            AND TABLE-LIST-REC = SPACE.
002660     CLOSE TABLE-LIST-FILE.
002670     MOVE WS-TABLE-CNT TO GZ-SUM-OBJECT-COUNT.
002680 1199-LOAD-TABLE-LIST-EXIT.
002690     EXIT.
002700 EJECT
002710 111-READ-ONE-TABLE-NAME.
002720     READ TABLE-LIST-FILE INTO TABLE-LIST-REC
002730         AT END
002740             MOVE SPACE TO TABLE-LIST-REC
002750             GO TO 1119-READ-ONE-TABLE-NAME-EXIT
002760     END-READ.
002770     ADD 1 TO WS-TABLE-CNT.
002780     MOVE TABLE-LIST-REC TO WS-TBL-NAME (WS-TABLE-CNT).
002790 1119-READ-ONE-TABLE-NAME-EXIT.
002800     EXIT.
002810 EJECT
002820*====================================================================
002830*    LOAD THE ADMISSIBLES LIST - WHEN THE FILE IS MISSING OR       *
002840*    EMPTY THE LOOKUP (2221) TREATS EVERY PAIR AS NOT ADMISSIBLE    *
002850*====================================================================
002860 12-LOAD-ADMISSIBLES-LIST.
002870     MOVE ZERO TO GZ-ADMS-ENTRY-CNT.
002880     SET GZ-ADMS-LIST-ABSENT TO TRUE.
002890     OPEN INPUT ADMS-FILE.
002900     PERFORM 121-READ-ONE-ADMS-ENTRY
002910         THRU 1219-READ-ONE-ADMS-ENTRY-EXIT
002920         UNTIL GZ-ADMS-LIST-PRESENT
002930            AND ADMS-IN-REC = SPACE.
002940     CLOSE ADMS-FILE.
002950 1299-LOAD-ADMISSIBLES-LIST-EXIT.
002960     EXIT.
002970 EJECT
002980 121-READ-ONE-ADMS-ENTRY.
002990     READ ADMS-FILE INTO ADMS-IN-REC
003000         AT END
003010             MOVE SPACE TO ADMS-IN-REC
003020             SET GZ-ADMS-LIST-PRESENT TO TRUE
003030             GO TO 1219-READ-ONE-ADMS-ENTRY-EXIT
003040     END-READ.
003050     ADD 1 TO GZ-ADMS-ENTRY-CNT.
003060     SET GZ-ADMS-LIST-PRESENT TO TRUE.
003070     UNSTRING ADMS-IN-REC DELIMITED BY ','
003080         INTO GZ-ADMS-KEY-1 (GZ-ADMS-ENTRY-CNT)
003090              GZ-ADMS-KEY-2 (GZ-ADMS-ENTRY-CNT).
003100 1219-READ-ONE-ADMS-ENTRY-EXIT.
003110     EXIT.
003120 EJECT
003130*====================================================================
003140*        OUTER LOOP - ONE TABLE PAIRED AGAINST ALL THOSE AFTER IT   *
003150*====================================================================
003160 2-MAIN-PROCESS.
003170     PERFORM 21-OPEN-OUTER-FILES
003180         THRU 2199-OPEN-OUTER-FILES-EXIT.
003190     PERFORM 22-PROCESS-PARTNER-TABLE
003200         THRU 22-PROCESS-PARTNER-TABLE-EXIT
003210         VARYING WS-J FROM 1 BY 1
003220         UNTIL WS-I + WS-J > WS-TABLE-CNT.
003230     PERFORM 23-CLOSE-OUTER-FILES
003240         THRU 2399-CLOSE-OUTER-FILES-EXIT.
003250 2-MAIN-PROCESS-EXIT.
003260     EXIT.
003270 EJECT
003280*====================================================================
003290*    OPEN THE FOUR DIMENSION DETAIL FILES FOR THE OUTER TABLE       *
003300*====================================================================
003310 21-OPEN-OUTER-FILES.
003320     MOVE 'N' TO WS-POINT-HAS-ROW WS-LINE-HAS-ROW
003330                 WS-POLYGON-HAS-ROW WS-COLLECT-HAS-ROW
003340                 WS-TABLE-HAS-OFFENDER.
003350     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'POINTOUT'.
003360     OPEN OUTPUT DETAIL-FILE.
003370     MOVE 'table-1,table-1-id,table-2,table-2-id,intersection,message'
003380         TO DETAIL-OUT-REC.
003390     WRITE DETAIL-OUT-REC.
003400     CLOSE DETAIL-FILE.
003410     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'LINEOUT'.
003420     OPEN OUTPUT DETAIL-FILE.
003430     WRITE DETAIL-OUT-REC.
003440     CLOSE DETAIL-FILE.
003450     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'POLYOUT'.
003460     OPEN OUTPUT DETAIL-FILE.
003470     WRITE DETAIL-OUT-REC.
003480     CLOSE DETAIL-FILE.
003490     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'COLLOUT'.
003500     OPEN OUTPUT DETAIL-FILE.
003510     WRITE DETAIL-OUT-REC.
003520     CLOSE DETAIL-FILE.
003530 2199-OPEN-OUTER-FILES-EXIT.
003540     EXIT.
003550 EJECT
003560*====================================================================
003570*    PROCESS ONE PARTNER TABLE (T2) AGAINST THE OUTER TABLE (T1)    *
003580*====================================================================
003590 22-PROCESS-PARTNER-TABLE.
003600     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I)
003610                            WS-TBL-NAME (WS-I + WS-J) 'CANDIN'.
003620     OPEN INPUT CAND-FILE.
003630     PERFORM 221-READ-AND-CLASSIFY-ONE
003640         THRU 2219-READ-AND-CLASSIFY-ONE-EXIT
003650         UNTIL GV-CAND-EOF.
003660     CLOSE CAND-FILE.
003670     SET GV-CAND-OK TO TRUE.
003680 22-PROCESS-PARTNER-TABLE-EXIT.
003690     EXIT.
003700 EJECT
003710 221-READ-AND-CLASSIFY-ONE.
003720     READ CAND-FILE INTO CAND-IN-REC.
003730     IF GV-CAND-OK
003740         ADD 1 TO WS-CAND-READ-CNT
003750         PERFORM 2211-PARSE-CANDIDATE
003760             THRU 22119-PARSE-CANDIDATE-EXIT
003770         PERFORM 222-CLASSIFY-CANDIDATE
003780             THRU 2229-CLASSIFY-CANDIDATE-EXIT
003790         IF WS-REPORT-THIS-CAND
003800             PERFORM 223-WRITE-VIOLATION-ROW
003810                 THRU 2239-WRITE-VIOLATION-ROW-EXIT
003820         END-IF
003830     ELSE
003840         IF NOT GV-CAND-EOF
003850             DISPLAY 'READ ERROR ON CANDIN ' GV-CAND-STATUS
003860             GO TO EOJ99-ABEND
003870         END-IF
003880     END-IF.
003890 2219-READ-AND-CLASSIFY-ONE-EXIT.
003900     EXIT.
003910 EJECT
003920*====================================================================
003930*    UNSTRING THE CANDIDATE RECORD - FIXED HEADER FIELDS FIRST,     *
003940*    THEN THE TWO VERTEX LISTS, EACH PRECEDED BY ITS OWN COUNT      *
003950*====================================================================
003960 2211-PARSE-CANDIDATE.
003970     INITIALIZE GZ-CAND-REC.
003980     UNSTRING CAND-IN-REC DELIMITED BY ','
003990         INTO GZ-T1-ID GZ-T2-ID GZ-INT-GEOM-TYPE GZ-INT-GEOM-TEXT
004000              GZ-G1-TYPE GZ-G2-TYPE GZ-CROSSES-FLAG GZ-INT-DIMENSION
004010              GZ-CHECK-POINT-CNT
004020              GZ-CHK-X (1) GZ-CHK-Y (1) GZ-CHK-X (2) GZ-CHK-Y (2)
004030              GZ-G1-VERTEX-CNT
004040         WITH POINTER WS-SUBSCRIPT-I.
004050     PERFORM 22111-UNSTRING-G1-VERTICES
004060         THRU 221119-UNSTRING-G1-VERTICES-EXIT
004070         VARYING WS-SUBSCRIPT-J FROM 1 BY 1
004080         UNTIL WS-SUBSCRIPT-J > GZ-G1-VERTEX-CNT.
004090     UNSTRING CAND-IN-REC DELIMITED BY ','
004100         INTO GZ-G2-VERTEX-CNT
004110         WITH POINTER WS-SUBSCRIPT-I.
004120     PERFORM 22112-UNSTRING-G2-VERTICES
004130         THRU 221129-UNSTRING-G2-VERTICES-EXIT
004140         VARYING WS-SUBSCRIPT-J FROM 1 BY 1
004150         UNTIL WS-SUBSCRIPT-J > GZ-G2-VERTEX-CNT.
004160 22119-PARSE-CANDIDATE-EXIT.
004170     EXIT.
004180 EJECT
004190 22111-UNSTRING-G1-VERTICES.
004200     UNSTRING CAND-IN-REC DELIMITED BY ','
004210         INTO GZ-G1-VTX-X (WS-SUBSCRIPT-J) GZ-G1-VTX-Y (WS-SUBSCRIPT-J)
004220         WITH POINTER WS-SUBSCRIPT-I.
004230 221119-UNSTRING-G1-VERTICES-EXIT.
004240     EXIT.
004250 22112-UNSTRING-G2-VERTICES.
004260     UNSTRING CAND-IN-REC DELIMITED BY ','
004270         INTO GZ-G2-VTX-X (WS-SUBSCRIPT-J) GZ-G2-VTX-Y (WS-SUBSCRIPT-J)
004280         WITH POINTER WS-SUBSCRIPT-I.
004290 221129-UNSTRING-G2-VERTICES-EXIT.
004300     EXIT.
004310 EJECT
004320*====================================================================
004330*    CASE CASCADE - FIRST MATCHING CASE WINS, ELSE NO VIOLATION    *
004340*====================================================================
004350 222-CLASSIFY-CANDIDATE.
004360     MOVE 'N' TO WS-SHOULD-REPORT.
004370     MOVE SPACE TO WS-VIOLATION-MSG.
004380     PERFORM 2221-CHECK-ADMISSIBLE
004390         THRU 22219-CHECK-ADMISSIBLE-EXIT.
004400     IF WS-SHOULD-REPORT
004410         GO TO 2229-CLASSIFY-CANDIDATE-EXIT
004420     END-IF.
004430     IF GZ-FEATURE-1-CROSSES
004440         MOVE 'Y' TO WS-SHOULD-REPORT
004450         MOVE GV-MSG-CROSSES TO WS-VIOLATION-MSG
004460         GO TO 2229-CLASSIFY-CANDIDATE-EXIT
004470     END-IF.
004480     IF GZ-INT-GEOM-TYPE NOT = GV-POINT-TEXT
004490        AND GZ-INT-GEOM-TYPE NOT = GV-LINE-TEXT
004500         MOVE 'Y' TO WS-SHOULD-REPORT
004510         MOVE GV-MSG-NOT-PT-LINE TO WS-VIOLATION-MSG
004520         GO TO 2229-CLASSIFY-CANDIDATE-EXIT
004530     END-IF.
004540     PERFORM 2224-CHECK-VERTEX-CASE
004550         THRU 22249-CHECK-VERTEX-CASE-EXIT.
004560 2229-CLASSIFY-CANDIDATE-EXIT.
004570     EXIT.
004580 EJECT
004590*====================================================================
004600*    CASE 1 - ADMISSIBLES LOOKUP - T1 IS A KEY, T2 IS IN ITS LIST  *
004610*====================================================================
004620 2221-CHECK-ADMISSIBLE.
004630     IF GZ-ADMS-LIST-ABSENT
004640         MOVE 'Y' TO WS-SHOULD-REPORT
004650         MOVE GV-MSG-NOT-ADMISS TO WS-VIOLATION-MSG
004660         GO TO 22219-CHECK-ADMISSIBLE-EXIT
004670     END-IF.
004680     MOVE 'N' TO WS-SHOULD-REPORT.
004690     PERFORM 22211-SCAN-ONE-ADMISSIBLE
004700         THRU 222119-SCAN-ONE-ADMISSIBLE-EXIT
004710         VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004720         UNTIL WS-SUBSCRIPT-I > GZ-ADMS-ENTRY-CNT.
004730     MOVE 'Y' TO WS-SHOULD-REPORT.
004740     MOVE GV-MSG-NOT-ADMISS TO WS-VIOLATION-MSG.
004750 22219-CHECK-ADMISSIBLE-EXIT.
004760     EXIT.
004770 EJECT
004780 22211-SCAN-ONE-ADMISSIBLE.
004790     IF GZ-ADMS-KEY-1 (WS-SUBSCRIPT-I) = WS-TBL-NAME (WS-I)
004800        AND GZ-ADMS-KEY-2 (WS-SUBSCRIPT-I) =
004810            WS-TBL-NAME (WS-I + WS-J)
004820         GO TO 22219-CHECK-ADMISSIBLE-EXIT
004830     END-IF.
004840 222119-SCAN-ONE-ADMISSIBLE-EXIT.
004850     EXIT.
004860 EJECT
004870*====================================================================
004880*    CASE 4/5 - LINE/POLYGON PAIRING AND THE VERTEX TEST          *
004890*====================================================================
004900 2224-CHECK-VERTEX-CASE.
004910     MOVE 'N' TO WS-CASE4-PAIR-OK.
004920     IF (GZ-G1-TYPE (1:4) = 'Line' AND GZ-G2-TYPE (1:4) = 'Line')
004930      OR (GZ-G1-TYPE (1:4) = 'Line' AND GZ-G2-TYPE (1:4) = 'Poly')
004940      OR (GZ-G1-TYPE (1:4) = 'Poly' AND GZ-G2-TYPE (1:4) = 'Line')
004950         MOVE 'Y' TO WS-CASE4-PAIR-OK
004960     END-IF.
004970     IF NOT WS-LINE-POLY-PAIR
004980         MOVE 'Y' TO WS-SHOULD-REPORT
004990         MOVE GV-MSG-NOT-LL-LP TO WS-VIOLATION-MSG
005000         GO TO 22249-CHECK-VERTEX-CASE-EXIT
005010     END-IF.
005020     MOVE 'Y' TO WS-SHOULD-REPORT.
005030     PERFORM 2225-TEST-ONE-CHECK-POINT
005040         THRU 22259-TEST-ONE-CHECK-POINT-EXIT
005050         VARYING WS-CHECK-PT-IDX FROM 1 BY 1
005060         UNTIL WS-CHECK-PT-IDX > GZ-CHECK-POINT-CNT
005070            OR NOT WS-SHOULD-REPORT.
005080     IF WS-SHOULD-REPORT
005090         MOVE GV-MSG-INVALID-ADMISS TO WS-VIOLATION-MSG
005100     END-IF.
005110 22249-CHECK-VERTEX-CASE-EXIT.
005120     EXIT.
005130 EJECT
005140 2225-TEST-ONE-CHECK-POINT.
005150     CALL 'GZVERTEX' USING GZ-CHK-X (WS-CHECK-PT-IDX)
005160                            GZ-CHK-Y (WS-CHECK-PT-IDX)
005170                            GZ-G1-TYPE GZ-G1-VERTEX-CNT GZ-G1-VERTEX
005180                            WS-VERTEX-FOUND-FLAG.
005190     IF WS-POINT-IS-VERTEX
005200         GO TO 22259-TEST-ONE-CHECK-POINT-EXIT
005210     END-IF.
005220     CALL 'GZVERTEX' USING GZ-CHK-X (WS-CHECK-PT-IDX)
005230                            GZ-CHK-Y (WS-CHECK-PT-IDX)
005240                            GZ-G2-TYPE GZ-G2-VERTEX-CNT GZ-G2-VERTEX
005250                            WS-VERTEX-FOUND-FLAG.
005260     IF NOT WS-POINT-IS-VERTEX
005270         MOVE 'N' TO WS-SHOULD-REPORT
005280     END-IF.
005290 22259-TEST-ONE-CHECK-POINT-EXIT.
005300     EXIT.
005310 EJECT
005320*====================================================================
005330*    WRITE THE VIOLATION TO ITS DIMENSION FILE - REOPEN EXTEND     *
005340*====================================================================
005350 223-WRITE-VIOLATION-ROW.
005360     MOVE WS-TBL-NAME (WS-I)        TO GV-T1-NAME.
005370     MOVE GZ-T1-ID                  TO GV-T1-ID.
005380     MOVE WS-TBL-NAME (WS-I + WS-J) TO GV-T2-NAME.
005390     MOVE GZ-T2-ID                  TO GV-T2-ID.
005400     MOVE GZ-INT-GEOM-TEXT          TO GV-INTERSECT-GEOM.
005410     MOVE WS-VIOLATION-MSG          TO GV-VIOLATION-TEXT.
005420     IF GZ-INT-GEOM-TYPE = GV-COLLECT-TEXT
005430         MOVE 'COLLOUT' TO WS-DIMENSION-GROUP
005440         MOVE 'Y' TO WS-COLLECT-HAS-ROW
005450     ELSE
005460         EVALUATE GZ-INT-DIMENSION
005470             WHEN 0
005480                 MOVE 'POINTOUT' TO WS-DIMENSION-GROUP
005490                 MOVE 'Y' TO WS-POINT-HAS-ROW
005500             WHEN 1
005510                 MOVE 'LINEOUT' TO WS-DIMENSION-GROUP
005520                 MOVE 'Y' TO WS-LINE-HAS-ROW
005530             WHEN OTHER
005540                 MOVE 'POLYOUT' TO WS-DIMENSION-GROUP
005550                 MOVE 'Y' TO WS-POLYGON-HAS-ROW
005560         END-EVALUATE
005570     END-IF.
005580     CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) WS-DIMENSION-GROUP.
005590     OPEN EXTEND DETAIL-FILE.
005600     WRITE DETAIL-OUT-REC FROM GV-INTERSECT-ROW.
005610     CLOSE DETAIL-FILE.
005620     ADD 1 TO WS-ROW-WRITTEN-CNT.
005630     MOVE 'Y' TO WS-TABLE-HAS-OFFENDER.
005640 2239-WRITE-VIOLATION-ROW-EXIT.
005650     EXIT.
005660 EJECT
005670*====================================================================
005680*    DROP EMPTY DETAIL FILES AND ROLL THE TABLE INTO THE SUMMARY   *
005690*====================================================================
005700 23-CLOSE-OUTER-FILES.
005710     IF WS-POINT-HAS-ROW = 'N'
005720         CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'DELPOINT'
005730     END-IF.
005740     IF WS-LINE-HAS-ROW = 'N'
005750         CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'DELLINE'
005760     END-IF.
005770     IF WS-POLYGON-HAS-ROW = 'N'
005780         CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'DELPOLY'
005790     END-IF.
005800     IF WS-COLLECT-HAS-ROW = 'N'
005810         CALL 'GZDYNALO' USING WS-TBL-NAME (WS-I) 'DELCOLL'
005820     END-IF.
005830     IF WS-TABLE-OFFENDED
005840         PERFORM 231-ADD-TABLE-TO-SUMMARY
005850             THRU 2319-ADD-TABLE-TO-SUMMARY-EXIT
005860     END-IF.
005870 2399-CLOSE-OUTER-FILES-EXIT.
005880     EXIT.
005890 EJECT
005900 231-ADD-TABLE-TO-SUMMARY.
005910     IF GZ-SUM-RULE-CNT = 0
005920         ADD 1 TO GZ-SUM-RULE-CNT
005930         MOVE 'intersect' TO GZ-SUM-RULE-LABEL (1)
005940         MOVE ZERO TO GZ-SUM-OFFENDER-CNT (1)
005950         MOVE SPACE TO GZ-SUM-OFFENDER-LIST (1)
005960     END-IF.
005970     IF GZ-SUM-OFFENDER-CNT (1) > 0
005980         STRING GZ-SUM-OFFENDER-LIST (1) DELIMITED BY SPACE
005990                ', ' DELIMITED BY SIZE
006000                WS-TBL-NAME (WS-I) DELIMITED BY SPACE
006010                INTO GZ-SUM-OFFENDER-LIST (1)
006020     ELSE
006030         MOVE WS-TBL-NAME (WS-I) TO GZ-SUM-OFFENDER-LIST (1)
006040     END-IF.
006050     ADD 1 TO GZ-SUM-OFFENDER-CNT (1).
006060 2319-ADD-TABLE-TO-SUMMARY-EXIT.
006070     EXIT.
006080 EJECT
006090*====================================================================
006100*                         CLOSE DOWN AND REPORT                    *
006110*====================================================================
006120 EOJ9-CLOSE-FILES.
006130     ACCEPT GZ-SUM-END-STAMP FROM TIME.
006140     CALL 'GZSUMWRT' USING GZ-SUMMARY-AREA.
006150     STRING 'Rows written: ' DELIMITED BY SIZE
006160            WS-ROW-WRITTEN-DISPLAY DELIMITED BY SIZE
006170            INTO RUN-LOG-REC.
006180     WRITE RUN-LOG-REC.
006190     MOVE 'GQINTRSC - RUN COMPLETE' TO RUN-LOG-REC.
006200     WRITE RUN-LOG-REC.
006210     CLOSE RUN-LOG-FILE.
006220     GO TO EOJ9999-EXIT.
006230 EOJ99-ABEND.
006240     DISPLAY 'GQINTRSC ABENDING DUE TO ERROR'.
006250     MOVE 'GQINTRSC - RUN ABENDED' TO RUN-LOG-REC.
006260     WRITE RUN-LOG-REC.
006270     CLOSE RUN-LOG-FILE.
006280 EOJ9999-EXIT.
006290     EXIT.
