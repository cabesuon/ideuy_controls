000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GQVECRUL.
000120 AUTHOR. R L HUTCHINS.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 04/12/88.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    RUNS THE FOUR SINGLE-TABLE VECTOR QUALITY RULES - INVALID,    *
000210*    DUPLICATE, MULTIPART AND NULL GEOMETRY - OVER EVERY FEATURE   *
000220*    TABLE OF A DATASET.  WRITES ONE DETAIL FILE PER TABLE PER     *
000230*    VIOLATED RULE AND A SINGLE RUN SUMMARY.                       *
000240*                                                                   *
000250*J   JCL..                                                         *
000260*                                                                   *
000270*    //GQVECRUL EXEC PGM=GQVECRUL                                  *
000280*    //PARMIN   DD DISP=SHR,DSN=GQ.PROD.RUNPARM                    *
000290*    //TABLIST  DD DISP=SHR,DSN=GQ.PROD.TABLELIST                  *
000300*    //FEATIN   DD DISP=SHR,DSN=GQ.PROD.FEATURES(+0)               *
000310*    //DETOUT   DD DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000320*    //            SPACE=(CYL,(5,5),RLSE)                          *
000330*    //RUNLOG   DD SYSOUT=*                                       *
000340*    //SYSOUT   DD SYSOUT=*                                       *
000350*                                                                   *
000360*P   ENTRY PARAMETERS..                                            *
000370*    NONE - ALL PARAMETERS ARRIVE ON THE PARMIN CARD, SEE          *
000380*    GZPARMRC.                                                     *
000390*                                                                   *
000400*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000410*    I/O ERROR ON ANY FILE; NO ADMISSIBLE SRID CHECK IS MADE BY    *
000420*    THIS FILEPASS (SEE GQINTRSC FOR THAT).                        *
000430*                                                                   *
000440*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000450*                                                                   *
000460*    GZDYNALO ---- DYNAMIC FILE ALLOCATION                         *
000470*    GZSUMWRT ---- SUMMARY REPORT WRITER                           *
000480*                                                                   *
000490*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000500*    GZ-FEAT-TABLE (THIS PROGRAM) - IN-MEMORY FEATURE WORKING SET  *
000510*                                                                   *
000520*====================================================================
000530*    C H A N G E   L O G                                          *
000540*====================================================================
000550*    04/12/88 RLH CR1001  ORIGINAL CODING - INVALID RULE, NULL RULE.
000560*    06/02/88 RLH CR1006  ADDED MULTIPART RULE.
000570*    09/21/88 RLH CR1014  ADDED DUPLICATE RULE - HASH SORT/RANK.
000580*    02/20/89 TJW CR1082  CORRECTED MULTIPART PART-COUNT EDIT -
000590*                         NUM-GEOMETRIES OF ZERO WAS FLAGGED.
000600*    07/11/90 TJW CR1140  TABLE LIST NOW READ SORTED - DROPPED THE
000610*                         IN-MEMORY SORT OF TABLE NAMES.
000620*    03/05/91 RLH CR1201  DETAIL FILE NOW SKIPPED WHEN A TABLE HAS
000630*                         NO OFFENDERS FOR THE RULE (WAS WRITING
000640*                         HEADER-ONLY FILES).
000650*    08/30/93 DMK CR1560  RULE PARM 'ALL' ADDED - LOOPS ALL RULES PER
000660*                         TABLE INSTEAD OF ONE RULE PER RUN.
000670*    01/14/95 DMK CR1704  GEOM-HASH COMPARE WIDENED TO 32 BYTES.
000680*    11/15/98 DMK CR2290  Y2K - RUN TIMESTAMP NOW CARRIES A 4-DIGIT
000690*                         YEAR IN THE SUMMARY FILE.
000700*    01/05/99 DMK CR2291  Y2K FOLLOWUP - CENTURY WINDOW REMOVED FROM
000710*                         THE PARM CARD EDIT, NO LONGER NEEDED.
000720*    06/30/03 PAS CR2784  DUPLICATE RANK TABLE BOUND RAISED TO 5000
000730*                         ROWS - NATIONAL DATASET TABLES OUTGREW IT.
000740*    10/11/07 PAS CR3015  OFFENDER NAME LIST NOW DEDUPED BEFORE THE
000750*                         SUMMARY CALL (ALL-RULES RUNS REPEATED A
000760*                         TABLE NAME ONCE PER RULE).
000770*====================================================================
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. IBM-3090.
000810 OBJECT-COMPUTER. IBM-3090.
000820 SPECIAL-NAMES.
000830    C01 IS TOP-OF-FORM
000840    CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'
000850    UPSI-0 ON STATUS IS GZ-DEBUG-SWITCH-ON.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880    SELECT PARM-FILE       ASSIGN TO PARMIN
000890           ORGANIZATION IS LINE SEQUENTIAL.
000900    SELECT TABLE-LIST-FILE ASSIGN TO TABLIST
000910           ORGANIZATION IS LINE SEQUENTIAL.
000920    SELECT FEATURE-FILE    ASSIGN TO DYNAMIC FEATIN
000930           ORGANIZATION IS LINE SEQUENTIAL
000940           FILE STATUS IS GV-FEATURE-STATUS.
000950    SELECT DETAIL-FILE     ASSIGN TO DYNAMIC DETOUT
000960           ORGANIZATION IS LINE SEQUENTIAL
000970           FILE STATUS IS GV-DETAIL-STATUS.
000980    SELECT RUN-LOG-FILE    ASSIGN TO RUNLOG
000990           ORGANIZATION IS LINE SEQUENTIAL.
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  PARM-FILE.
001030 01  PARM-REC                      PIC X(120).
001040 FD  TABLE-LIST-FILE.
001050 01  TABLE-LIST-REC                PIC X(30).
001060 FD  FEATURE-FILE.
001070 01  FEATURE-IN-REC                PIC X(130).
001080 FD  DETAIL-FILE.
001090 01  DETAIL-OUT-REC                PIC X(120).
001100 FD  RUN-LOG-FILE.
001110 01  RUN-LOG-REC                   PIC X(80).
001120
001130 WORKING-STORAGE SECTION.
001140 01  FILLER PIC X(32)
001150    VALUE 'GQVECRUL WORKING STORAGE BEGINS'.
001160*====================================================================
001170*    PARAMETER AND SUMMARY AREAS - SHARED COPY MEMBERS
001180*====================================================================
001190 COPY GZPARMRC.
001200 COPY GZSUMWRK.
001210 COPY GZFEATRC.
001220 EJECT
001230*====================================================================
001240*    READ ONLY CONSTANTS AND SWITCHES
001250*====================================================================
001260 01  READ-ONLY-WORK-AREA.
001270    05  GZ-DEBUG-SWITCH-ON         PIC X.
001280    05  GV-FEATURE-STATUS          PIC XX.
001290        88  GV-FEATURE-OK          VALUE '00'.
001300        88  GV-FEATURE-EOF         VALUE '10'.
001310    05  GV-DETAIL-STATUS           PIC XX.
001320        88  GV-DETAIL-OK           VALUE '00'.
001330    05  GV-END-OF-TABLES           PIC X.
001340        88  GV-NO-MORE-TABLES      VALUE 'Y'.
001350    05  GV-RULE-TABLE-CNT          PIC 9(2) COMP.
001360    05  GV-RULE-CODE-ENTRY OCCURS 4 TIMES
001370                           PIC X(10).
001380    05  FILLER                     PIC X(10).
001390 EJECT
001400*====================================================================
001410*    VARIABLE WORK AREAS
001420*====================================================================
001430 01  VARIABLE-WORK-AREA.
001440    05  WS-TABLE-NAME              PIC X(30).
001450    05  WS-TABLE-CNT               PIC 9(5) COMP-3 VALUE 0.
001460    05  WS-RULE-IDX                PIC 9(2) COMP VALUE 0.
001470    05  WS-RULE-NAME               PIC X(10).
001480    05  WS-OFFENDER-FOUND          PIC X.
001490        88  WS-TABLE-HAS-OFFENDER  VALUE 'Y'.
001500    05  WS-RULE-FOUND-SWITCH       PIC X.
001510        88  WS-RULE-SLOT-FOUND     VALUE 'Y'.
001520    05  WS-DETAIL-ROW-CNT          PIC 9(7) COMP-3 VALUE 0.
001530*        GEOMETRY WORKING SET FOR THE TABLE CURRENTLY IN CONTROL
001540    05  WS-FEAT-CNT                PIC 9(5) COMP VALUE 0.
001550    05  WS-FEAT-TABLE OCCURS 1 TO 5000 TIMES
001560                       DEPENDING ON WS-FEAT-CNT
001570                       INDEXED BY WS-FEAT-IDX.
001580        10  WS-F-ID                PIC 9(9).
001590        10  WS-F-VALID-FLAG        PIC X.
001600        10  WS-F-REASON            PIC X(40).
001610        10  WS-F-LOCATION          PIC X(40).
001620        10  WS-F-HASH              PIC X(32).
001630        10  WS-F-NULL-FLAG         PIC X.
001640        10  WS-F-NUM-GEOM          PIC 9(4).
001650        10  WS-F-DUP-RANK          PIC 9(5) COMP-3 VALUE 0.
001660*        ALTERNATE NUMERIC VIEW OF THE RANK COLUMN - USED WHEN THE
001670*        RANK IS EDITED FOR DISPLAY ON THE DETAIL ROW
001680    05  WS-F-DUP-RANK-ALPHA REDEFINES WS-F-DUP-RANK
001690                            PIC 9(5).
001700    05  WS-DUP-PREV-HASH           PIC X(32) VALUE SPACE.
001710    05  WS-DUP-CURRENT-RANK        PIC 9(5) COMP-3 VALUE 0.
001720    05  WS-SUBSCRIPT-I             PIC 9(5) COMP.
001730    05  WS-SUBSCRIPT-J             PIC 9(5) COMP.
001740    05  WS-SWAP-AREA               PIC X(94).
001750    05  FILLER                     PIC X(06).
001760 EJECT
001770*====================================================================
001780*    DETAIL OUTPUT ROWS - ONE LAYOUT PER RULE, REDEFINED OVER A
001790*    COMMON 120-BYTE BUFFER (OUTPUT ROWS ARE NOT COPY MEMBERS -
001800*    THEY BELONG TO THIS PROGRAM ALONE)
001810*====================================================================
001820 01  GV-DETAIL-ROW.
001830    05  GV-ROW-TEXT                PIC X(120).
001840 01  GV-INVALID-ROW REDEFINES GV-DETAIL-ROW.
001850    05  GV-INV-ID                  PIC 9(9).
001860    05  FILLER                     PIC X VALUE ','.
001870    05  GV-INV-REASON               PIC X(40).
001880    05  FILLER                     PIC X VALUE ','.
001890    05  GV-INV-LOCATION             PIC X(40).
001900    05  FILLER                     PIC X(29).
001910 01  GV-DUPLICATE-ROW REDEFINES GV-DETAIL-ROW.
001920    05  GV-DUP-ID                  PIC 9(9).
001930    05  FILLER                     PIC X VALUE ','.
001940    05  GV-DUP-RANK                 PIC 9(4).
001950    05  FILLER                     PIC X(106).
001960 01  GV-MULTIPART-ROW REDEFINES GV-DETAIL-ROW.
001970    05  GV-MP-ID                   PIC 9(9).
001980    05  FILLER                     PIC X VALUE ','.
001990    05  GV-MP-NUMBER                PIC 9(4).
002000    05  FILLER                     PIC X(106).
002010 01  GV-NULL-ROW REDEFINES GV-DETAIL-ROW.
002020    05  GV-NULL-ID                  PIC 9(9).
002030    05  FILLER                     PIC X(111).
002040 EJECT
002050 LINKAGE SECTION.
002060 PROCEDURE DIVISION.
002070*====================================================================
002080*                          MAINLINE LOGIC                          *
002090*====================================================================
002100 0-CONTROL-PROCESS.
002110    PERFORM 1-INITIALIZATION
002120        THRU 199-INITIALIZATION-EXIT.
002130    PERFORM 11-OPEN-FILES
002140        THRU 1199-OPEN-FILES-EXIT.
002150    PERFORM 2-MAIN-PROCESS
002160        THRU 2-MAIN-PROCESS-EXIT
002170        UNTIL GV-NO-MORE-TABLES.
002180    PERFORM EOJ9-CLOSE-FILES
002190        THRU EOJ9999-EXIT.
002200    GOBACK.
002210 EJECT
002220*====================================================================
002230*                          INITIALIZATION                         *
002240*====================================================================
002250 1-INITIALIZATION.
002260    MOVE SPACE TO GV-END-OF-TABLES.
002270    INITIALIZE GZ-PARM-REC GZ-SUMMARY-AREA.
002280    MOVE ZERO TO WS-TABLE-CNT GV-RULE-TABLE-CNT.
002290    OPEN INPUT PARM-FILE.
002300    READ PARM-FILE INTO GZ-PARM-REC
002310        AT END
002320            DISPLAY 'NO PARAMETER CARD ON PARMIN'
002330            GO TO EOJ99-ABEND
002340    END-READ.
002350    CLOSE PARM-FILE.
002360    MOVE GZ-PARM-REC TO GZ-SUM-PARAMETERS.
002370    MOVE GZ-PARM-SUMMARY-NAME TO GZ-SUM-OUTPUT-NAME.
002380    MOVE 'Number of tables' TO GZ-SUM-OBJECT-LABEL.
002390    MOVE ZERO TO GZ-SUM-OBJECT-COUNT.
002400    ACCEPT GZ-SUM-START-STAMP FROM TIME.
002410    PERFORM 12-BUILD-RULE-LIST
002420        THRU 1299-BUILD-RULE-LIST-EXIT.
002430 199-INITIALIZATION-EXIT.
002440    EXIT.
002450 EJECT
002460*====================================================================
002470*    BUILD THE LIST OF RULES TO RUN THIS PASS - ONE ENTRY WHEN THE
002480*    PARM CARD NAMES A SINGLE RULE, FOUR WHEN IT SAYS 'ALL'
002490*====================================================================
002500 12-BUILD-RULE-LIST.
002510    IF GZ-PARM-RULE-CODE = 'ALL'
002520        MOVE 4 TO GV-RULE-TABLE-CNT
002530        MOVE 'INVALID'   TO GV-RULE-CODE-ENTRY (1)
002540        MOVE 'DUPLICATE' TO GV-RULE-CODE-ENTRY (2)
002550        MOVE 'MULTIPART' TO GV-RULE-CODE-ENTRY (3)
002560        MOVE 'NULL'      TO GV-RULE-CODE-ENTRY (4)
002570    ELSE
002580        MOVE 1 TO GV-RULE-TABLE-CNT
002590        MOVE GZ-PARM-RULE-CODE TO GV-RULE-CODE-ENTRY (1)
002600    END-IF.
002610 1299-BUILD-RULE-LIST-EXIT.
002620    EXIT.
002630 EJECT
002640*====================================================================
002650*                         OPEN ALL FILES                           *
002660*====================================================================
002670 11-OPEN-FILES.
002680    OPEN INPUT TABLE-LIST-FILE.
002690    OPEN OUTPUT RUN-LOG-FILE.
002700    MOVE 'GQVECRUL - RUN STARTING' TO RUN-LOG-REC.
002710    WRITE RUN-LOG-REC.
002720 1199-OPEN-FILES-EXIT.
002730    EXIT.
002740 EJECT
002750*====================================================================
002760*                 OUTER LOOP - ONE PASS PER TABLE                 *
002770*====================================================================
002780 2-MAIN-PROCESS.
002790    PERFORM 21-READ-TABLE-LIST
002800        THRU 2199-READ-TABLE-LIST-EXIT.
002810    IF NOT GV-NO-MORE-TABLES
002820        ADD 1 TO WS-TABLE-CNT
002830        PERFORM 22-PROCESS-TABLE
002840            THRU 2299-PROCESS-TABLE-EXIT
002850    END-IF.
002860 2-MAIN-PROCESS-EXIT.
002870    EXIT.
002880 EJECT
002890*====================================================================
002900*                     READ NEXT TABLE NAME                        *
002910*====================================================================
002920 21-READ-TABLE-LIST.
002930    READ TABLE-LIST-FILE INTO WS-TABLE-NAME
002940        AT END
002950            SET GV-NO-MORE-TABLES TO TRUE
002960    END-READ.
002970 2199-READ-TABLE-LIST-EXIT.
002980    EXIT.
002990 EJECT
003000*====================================================================
003010*         PROCESS ONE TABLE AGAINST EVERY RULE ON THE RUN          *
003020*====================================================================
003030 22-PROCESS-TABLE.
003040    PERFORM 221-LOAD-FEATURE-TABLE
003050        THRU 2219-LOAD-FEATURE-TABLE-EXIT.
003060    MOVE 1 TO WS-RULE-IDX.
003070    PERFORM 222-RUN-ONE-RULE
003080        THRU 2229-RUN-ONE-RULE-EXIT
003090        VARYING WS-RULE-IDX FROM 1 BY 1
003100        UNTIL WS-RULE-IDX > GV-RULE-TABLE-CNT.
003110 2299-PROCESS-TABLE-EXIT.
003120    EXIT.
003130 EJECT
003140*====================================================================
003150*    LOAD THE FEATURE RECORDS OF THE CURRENT TABLE INTO THE        *
003160*    IN-MEMORY WORKING SET - THE FOUR RULES ALL WORK FROM IT       *
003170*====================================================================
003180 221-LOAD-FEATURE-TABLE.
003190    CALL 'GZDYNALO' USING WS-TABLE-NAME 'FEATIN'.
003200    OPEN INPUT FEATURE-FILE.
003210    MOVE ZERO TO WS-FEAT-CNT.
003220    PERFORM 2211-READ-ONE-FEATURE
003230        THRU 22119-READ-ONE-FEATURE-EXIT
003240        UNTIL GV-FEATURE-EOF.
003250    CLOSE FEATURE-FILE.
003260 2219-LOAD-FEATURE-TABLE-EXIT.
003270    EXIT.
003280 EJECT
003290 2211-READ-ONE-FEATURE.
003300    READ FEATURE-FILE INTO FEATURE-IN-REC.
003310    IF GV-FEATURE-OK
003320        ADD 1 TO WS-FEAT-CNT
003330        UNSTRING FEATURE-IN-REC DELIMITED BY ','
003340            INTO WS-F-ID (WS-FEAT-CNT)
003350                 WS-F-VALID-FLAG (WS-FEAT-CNT)
003360                 WS-F-REASON (WS-FEAT-CNT)
003370                 WS-F-LOCATION (WS-FEAT-CNT)
003380                 WS-F-HASH (WS-FEAT-CNT)
003390                 WS-F-NULL-FLAG (WS-FEAT-CNT)
003400                 WS-F-NUM-GEOM (WS-FEAT-CNT)
003410        END-UNSTRING
003420    ELSE
003430        IF NOT GV-FEATURE-EOF
003440            DISPLAY 'READ ERROR ON FEATIN ' GV-FEATURE-STATUS
003450            GO TO EOJ99-ABEND
003460        END-IF
003470    END-IF.
003480 22119-READ-ONE-FEATURE-EXIT.
003490    EXIT.
003500 EJECT
003510*====================================================================
003520*    DISPATCH ONE RULE AGAINST THE CURRENT TABLE'S WORKING SET     *
003530*====================================================================
003540 222-RUN-ONE-RULE.
003550    MOVE GV-RULE-CODE-ENTRY (WS-RULE-IDX) TO WS-RULE-NAME.
003560    MOVE 'N' TO WS-OFFENDER-FOUND.
003570    MOVE ZERO TO WS-DETAIL-ROW-CNT.
003580    CALL 'GZDYNALO' USING WS-TABLE-NAME WS-RULE-NAME.
003590    OPEN OUTPUT DETAIL-FILE.
003600    EVALUATE WS-RULE-NAME
003610        WHEN 'INVALID'
003620            MOVE 'id,reason,location' TO DETAIL-OUT-REC
003630            WRITE DETAIL-OUT-REC
003640            PERFORM 2221-RULE-INVALID
003650                THRU 22219-RULE-INVALID-EXIT
003660        WHEN 'DUPLICATE'
003670            MOVE 'id,amount' TO DETAIL-OUT-REC
003680            WRITE DETAIL-OUT-REC
003690            PERFORM 2222-RULE-DUPLICATE
003700                THRU 22229-RULE-DUPLICATE-EXIT
003710        WHEN 'MULTIPART'
003720            MOVE 'id,number' TO DETAIL-OUT-REC
003730            WRITE DETAIL-OUT-REC
003740            PERFORM 2223-RULE-MULTIPART
003750                THRU 22239-RULE-MULTIPART-EXIT
003760        WHEN 'NULL'
003770            MOVE 'id' TO DETAIL-OUT-REC
003780            WRITE DETAIL-OUT-REC
003790            PERFORM 2224-RULE-NULL
003800                THRU 22249-RULE-NULL-EXIT
003810        WHEN OTHER
003820            CONTINUE
003830    END-EVALUATE.
003840    CLOSE DETAIL-FILE.
003850    IF WS-TABLE-HAS-OFFENDER
003860        PERFORM 225-ADD-TABLE-TO-SUMMARY
003870            THRU 2259-ADD-TABLE-TO-SUMMARY-EXIT
003880    ELSE
003890        CALL 'GZDYNALO' USING WS-TABLE-NAME 'DELOUT'
003900    END-IF.
003910 2229-RUN-ONE-RULE-EXIT.
003920    EXIT.
003930 EJECT
003940*====================================================================
003950*    INVALID RULE - EVERY FEATURE WITH VALID-FLAG = 'N', BY ID     *
003960*====================================================================
003970 2221-RULE-INVALID.
003980    PERFORM 22211-CHECK-ONE-INVALID
003990        THRU 222119-CHECK-ONE-INVALID-EXIT
004000        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004010        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
004020 22219-RULE-INVALID-EXIT.
004030    EXIT.
004040 EJECT
004050 22211-CHECK-ONE-INVALID.
004060    IF WS-F-VALID-FLAG (WS-SUBSCRIPT-I) = 'N'
004070        MOVE WS-F-ID (WS-SUBSCRIPT-I)       TO GV-INV-ID
004080        MOVE WS-F-REASON (WS-SUBSCRIPT-I)   TO GV-INV-REASON
004090        MOVE WS-F-LOCATION (WS-SUBSCRIPT-I) TO GV-INV-LOCATION
004100        WRITE DETAIL-OUT-REC FROM GV-INVALID-ROW
004110        ADD 1 TO WS-DETAIL-ROW-CNT
004120        MOVE 'Y' TO WS-OFFENDER-FOUND
004130    END-IF.
004140 222119-CHECK-ONE-INVALID-EXIT.
004150    EXIT.
004160 EJECT
004170*====================================================================
004180*    DUPLICATE RULE - GROUP NON-NULL GEOMETRIES BY GEOM-HASH, RANK*
004190*    WITHIN EACH GROUP BY ID ASCENDING, REPORT RANK > 1, OUTPUT    *
004200*    ORDERED BY ID.  THE WORKING SET IS ALREADY IN ID ORDER, SO    *
004210*    THE HASH SORT BELOW IS A STABLE SORT - TIES KEEP ID ORDER.    *
004220*====================================================================
004230 2222-RULE-DUPLICATE.
004240    PERFORM 2225-SORT-BY-HASH
004250        THRU 22259-SORT-BY-HASH-EXIT.
004260    PERFORM 2226-ASSIGN-DUP-RANKS
004270        THRU 22269-ASSIGN-DUP-RANKS-EXIT.
004280    PERFORM 2227-SORT-BY-ID
004290        THRU 22279-SORT-BY-ID-EXIT.
004300    PERFORM 22221-CHECK-ONE-DUPLICATE
004310        THRU 222219-CHECK-ONE-DUPLICATE-EXIT
004320        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004330        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
004340 22229-RULE-DUPLICATE-EXIT.
004350    EXIT.
004360 EJECT
004370 22221-CHECK-ONE-DUPLICATE.
004380    IF WS-F-DUP-RANK (WS-SUBSCRIPT-I) > 1
004390        MOVE WS-F-ID (WS-SUBSCRIPT-I)       TO GV-DUP-ID
004400        MOVE WS-F-DUP-RANK (WS-SUBSCRIPT-I) TO GV-DUP-RANK
004410        WRITE DETAIL-OUT-REC FROM GV-DUPLICATE-ROW
004420        ADD 1 TO WS-DETAIL-ROW-CNT
004430        MOVE 'Y' TO WS-OFFENDER-FOUND
004440    END-IF.
004450 222219-CHECK-ONE-DUPLICATE-EXIT.
004460    EXIT.
004470 EJECT
004480*====================================================================
004490*    SORT THE WORKING SET BY HASH THEN ID - A STRAIGHT INSERTION   *
004500*    SORT OVER THE IN-MEMORY TABLE (BOUNDED AT 5000 ROWS, SEE THE  *
004510*    CHANGE LOG - CR2784).  ROWS WITH A NULL GEOMETRY SORT LAST    *
004520*    AND ARE SKIPPED BY 2226-ASSIGN-DUP-RANKS.                     *
004530*====================================================================
004540 2225-SORT-BY-HASH.
004550    PERFORM 22255-SORT-ONE-HASH-POSITION
004560        THRU 222559-SORT-ONE-HASH-POSITION-EXIT
004570        VARYING WS-SUBSCRIPT-I FROM 2 BY 1
004580        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
004590 22259-SORT-BY-HASH-EXIT.
004600    EXIT.
004610 EJECT
004620 22255-SORT-ONE-HASH-POSITION.
004630    MOVE WS-SUBSCRIPT-I TO WS-SUBSCRIPT-J.
004640    PERFORM 22251-BUBBLE-DOWN-HASH
004650        THRU 222519-BUBBLE-DOWN-HASH-EXIT
004660        UNTIL WS-SUBSCRIPT-J < 2.
004670 222559-SORT-ONE-HASH-POSITION-EXIT.
004680    EXIT.
004690 EJECT
004700 22251-BUBBLE-DOWN-HASH.
004710    IF WS-F-NULL-FLAG (WS-SUBSCRIPT-J) = 'Y'
004720       OR WS-F-HASH (WS-SUBSCRIPT-J) >=
004730          WS-F-HASH (WS-SUBSCRIPT-J - 1)
004740        MOVE 1 TO WS-SUBSCRIPT-J
004750    ELSE
004760        MOVE WS-FEAT-TABLE (WS-SUBSCRIPT-J)     TO WS-SWAP-AREA
004770        MOVE WS-FEAT-TABLE (WS-SUBSCRIPT-J - 1)
004780                TO WS-FEAT-TABLE (WS-SUBSCRIPT-J)
004790        MOVE WS-SWAP-AREA TO WS-FEAT-TABLE (WS-SUBSCRIPT-J - 1)
004800        SUBTRACT 1 FROM WS-SUBSCRIPT-J
004810    END-IF.
004820 222519-BUBBLE-DOWN-HASH-EXIT.
004830    EXIT.
004840 EJECT
004850 2226-ASSIGN-DUP-RANKS.
004860    MOVE SPACE TO WS-DUP-PREV-HASH.
004870    MOVE ZERO TO WS-DUP-CURRENT-RANK.
004880    PERFORM 22265-ASSIGN-ONE-DUP-RANK
004890        THRU 222659-ASSIGN-ONE-DUP-RANK-EXIT
004900        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
004910        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
004920 22269-ASSIGN-DUP-RANKS-EXIT.
004930    EXIT.
004940 EJECT
004950 22265-ASSIGN-ONE-DUP-RANK.
004960    MOVE ZERO TO WS-F-DUP-RANK (WS-SUBSCRIPT-I).
004970    IF WS-F-NULL-FLAG (WS-SUBSCRIPT-I) NOT = 'Y'
004980        IF WS-F-HASH (WS-SUBSCRIPT-I) = WS-DUP-PREV-HASH
004990            ADD 1 TO WS-DUP-CURRENT-RANK
005000        ELSE
005010            MOVE 1 TO WS-DUP-CURRENT-RANK
005020            MOVE WS-F-HASH (WS-SUBSCRIPT-I) TO WS-DUP-PREV-HASH
005030        END-IF
005040        MOVE WS-DUP-CURRENT-RANK
005050            TO WS-F-DUP-RANK (WS-SUBSCRIPT-I)
005060    END-IF.
005070 222659-ASSIGN-ONE-DUP-RANK-EXIT.
005080    EXIT.
005090 EJECT
005100*====================================================================
005110*    RESTORE ID ORDER BEFORE THE DETAIL FILE IS WRITTEN - SAME     *
005120*    INSERTION SORT IDIOM AS 2225-SORT-BY-HASH, KEYED ON ID        *
005130*====================================================================
005140 2227-SORT-BY-ID.
005150    PERFORM 22275-SORT-ONE-ID-POSITION
005160        THRU 222759-SORT-ONE-ID-POSITION-EXIT
005170        VARYING WS-SUBSCRIPT-I FROM 2 BY 1
005180        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
005190 22279-SORT-BY-ID-EXIT.
005200    EXIT.
005210 EJECT
005220 22275-SORT-ONE-ID-POSITION.
005230    MOVE WS-SUBSCRIPT-I TO WS-SUBSCRIPT-J.
005240    PERFORM 22271-BUBBLE-DOWN-ID
005250        THRU 222719-BUBBLE-DOWN-ID-EXIT
005260        UNTIL WS-SUBSCRIPT-J < 2.
005270 222759-SORT-ONE-ID-POSITION-EXIT.
005280    EXIT.
005290 EJECT
005300 22271-BUBBLE-DOWN-ID.
005310    IF WS-F-ID (WS-SUBSCRIPT-J) >= WS-F-ID (WS-SUBSCRIPT-J - 1)
005320        MOVE 1 TO WS-SUBSCRIPT-J
005330    ELSE
005340        MOVE WS-FEAT-TABLE (WS-SUBSCRIPT-J)     TO WS-SWAP-AREA
005350        MOVE WS-FEAT-TABLE (WS-SUBSCRIPT-J - 1)
005360                TO WS-FEAT-TABLE (WS-SUBSCRIPT-J)
005370        MOVE WS-SWAP-AREA TO WS-FEAT-TABLE (WS-SUBSCRIPT-J - 1)
005380        SUBTRACT 1 FROM WS-SUBSCRIPT-J
005390    END-IF.
005400 222719-BUBBLE-DOWN-ID-EXIT.
005410    EXIT.
005420 EJECT
005430*====================================================================
005440*    MULTIPART RULE - NUM-GEOMETRIES > 1, BY ID                   *
005450*====================================================================
005460 2223-RULE-MULTIPART.
005470    PERFORM 22231-CHECK-ONE-MULTIPART
005480        THRU 222319-CHECK-ONE-MULTIPART-EXIT
005490        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
005500        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
005510 22239-RULE-MULTIPART-EXIT.
005520    EXIT.
005530 EJECT
005540 22231-CHECK-ONE-MULTIPART.
005550    IF WS-F-NUM-GEOM (WS-SUBSCRIPT-I) > 1
005560        MOVE WS-F-ID (WS-SUBSCRIPT-I)       TO GV-MP-ID
005570        MOVE WS-F-NUM-GEOM (WS-SUBSCRIPT-I) TO GV-MP-NUMBER
005580        WRITE DETAIL-OUT-REC FROM GV-MULTIPART-ROW
005590        ADD 1 TO WS-DETAIL-ROW-CNT
005600        MOVE 'Y' TO WS-OFFENDER-FOUND
005610    END-IF.
005620 222319-CHECK-ONE-MULTIPART-EXIT.
005630    EXIT.
005640 EJECT
005650*====================================================================
005660*    NULL RULE - NULL-FLAG = 'Y', BY ID                           *
005670*====================================================================
005680 2224-RULE-NULL.
005690    PERFORM 22241-CHECK-ONE-NULL
005700        THRU 222419-CHECK-ONE-NULL-EXIT
005710        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
005720        UNTIL WS-SUBSCRIPT-I > WS-FEAT-CNT.
005730 22249-RULE-NULL-EXIT.
005740    EXIT.
005750 EJECT
005760 22241-CHECK-ONE-NULL.
005770    IF WS-F-NULL-FLAG (WS-SUBSCRIPT-I) = 'Y'
005780        MOVE WS-F-ID (WS-SUBSCRIPT-I) TO GV-NULL-ID
005790        WRITE DETAIL-OUT-REC FROM GV-NULL-ROW
005800        ADD 1 TO WS-DETAIL-ROW-CNT
005810        MOVE 'Y' TO WS-OFFENDER-FOUND
005820    END-IF.
005830 222419-CHECK-ONE-NULL-EXIT.
005840    EXIT.
005850 EJECT
005860*====================================================================
005870*    ADD THE TABLE NAME TO THE RULE'S OFFENDER LIST IN THE         *
005880*    SUMMARY ACCUMULATOR - CONTROL BREAK AT TABLE LEVEL            *
005890*====================================================================
005900 225-ADD-TABLE-TO-SUMMARY.
005910    MOVE 'N' TO WS-RULE-FOUND-SWITCH.
005920    PERFORM 2251-FIND-ONE-RULE-SLOT
005930        THRU 22519-FIND-ONE-RULE-SLOT-EXIT
005940        VARYING WS-SUBSCRIPT-I FROM 1 BY 1
005950        UNTIL WS-SUBSCRIPT-I > GZ-SUM-RULE-CNT
005960           OR WS-RULE-SLOT-FOUND.
005970    IF WS-RULE-SLOT-FOUND
005980        SUBTRACT 1 FROM WS-SUBSCRIPT-I
005990    END-IF.
006000    IF WS-SUBSCRIPT-I > GZ-SUM-RULE-CNT
006010        ADD 1 TO GZ-SUM-RULE-CNT
006020        MOVE WS-RULE-NAME TO GZ-SUM-RULE-LABEL (WS-SUBSCRIPT-I)
006030        MOVE ZERO TO GZ-SUM-OFFENDER-CNT (WS-SUBSCRIPT-I)
006040        MOVE SPACE TO GZ-SUM-OFFENDER-LIST (WS-SUBSCRIPT-I)
006050    END-IF.
006060    IF GZ-SUM-OFFENDER-CNT (WS-SUBSCRIPT-I) > 0
006070        STRING GZ-SUM-OFFENDER-LIST (WS-SUBSCRIPT-I) DELIMITED
006080                   BY SPACE
006090               ', ' DELIMITED BY SIZE
006100               WS-TABLE-NAME DELIMITED BY SPACE
006110               INTO GZ-SUM-OFFENDER-LIST (WS-SUBSCRIPT-I)
006120    ELSE
006130        MOVE WS-TABLE-NAME TO GZ-SUM-OFFENDER-LIST (WS-SUBSCRIPT-I)
006140    END-IF.
006150    ADD 1 TO GZ-SUM-OFFENDER-CNT (WS-SUBSCRIPT-I).
006160 2259-ADD-TABLE-TO-SUMMARY-EXIT.
006170    EXIT.
006180 EJECT
006190 2251-FIND-ONE-RULE-SLOT.
006200    IF GZ-SUM-RULE-LABEL (WS-SUBSCRIPT-I) = WS-RULE-NAME
006210        MOVE 'Y' TO WS-RULE-FOUND-SWITCH
006220    END-IF.
006230 22519-FIND-ONE-RULE-SLOT-EXIT.
006240    EXIT.
006250 EJECT
006260*====================================================================
006270*                         CLOSE DOWN AND REPORT                    *
006280*====================================================================
006290 EOJ9-CLOSE-FILES.
006300    CLOSE TABLE-LIST-FILE.
006310    MOVE WS-TABLE-CNT TO GZ-SUM-OBJECT-COUNT.
006320    ACCEPT GZ-SUM-END-STAMP FROM TIME.
006330    CALL 'GZSUMWRT' USING GZ-SUMMARY-AREA.
006340    MOVE 'GQVECRUL - RUN COMPLETE' TO RUN-LOG-REC.
006350    WRITE RUN-LOG-REC.
006360    CLOSE RUN-LOG-FILE.
006370    GO TO EOJ9999-EXIT.
006380 EOJ99-ABEND.
006390    DISPLAY 'GQVECRUL ABENDING DUE TO ERROR'.
006400    MOVE 'GQVECRUL - RUN ABENDED' TO RUN-LOG-REC.
006410    WRITE RUN-LOG-REC.
006420    CLOSE RUN-LOG-FILE.
006430 EOJ9999-EXIT.
006440    EXIT.
