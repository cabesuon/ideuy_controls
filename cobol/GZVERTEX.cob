000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. GZVERTEX.
000120 AUTHOR. T J WOZNIAK.
000130 INSTALLATION. GEOSPATIAL PRODUCTION - QUALITY CONTROL SECTION.
000140 DATE-WRITTEN. 05/17/89.
000150 DATE-COMPILED.
000160 SECURITY. GEOSPATIAL PRODUCTION - INTERNAL USE ONLY.
000170*====================================================================
000180*                                                                   *
000190*A   ABSTRACT..                                                    *
000200*    CALLABLE ELEMENT - TESTS WHETHER A COORDINATE PAIR IS ONE OF  *
000210*    THE VERTICES CARRIED IN A CALLER-SUPPLIED VERTEX TABLE.  THE  *
000220*    CALLER PASSES THE SOURCE GEOMETRY TYPE SO THIS ELEMENT CAN    *
000230*    REFUSE TYPES THE RULE DOES NOT TEST (POINT, GEOMETRYCOLLECT-  *
000240*    ION).  CALLED ONLY FROM GQINTRSC.                             *
000250*                                                                   *
000260*J   JCL..                                                         *
000270*    NONE - LINK-EDITED INTO EACH CALLING FILEPASS.                *
000280*                                                                   *
000290*P   ENTRY PARAMETERS..                                            *
000300*    1 LK-TEST-X        S9(7)V9(3)   COORDINATE UNDER TEST         *
000310*    2 LK-TEST-Y        S9(7)V9(3)   COORDINATE UNDER TEST         *
000320*    3 LK-GEOM-TYPE     X(20)        SOURCE GEOMETRY TYPE          *
000330*    4 LK-VERTEX-CNT    9(4) COMP    NUMBER OF VERTICES PASSED     *
000340*    5 LK-VERTEX-TABLE  OCCURS       THE VERTEX LIST               *
000350*    6 LK-RESULT-FLAG   X            RETURNED 'Y' OR 'N'           *
000360*                                                                   *
000370*E   ERRORS DETECTED BY THIS ELEMENT..                             *
000380*    NONE.                                                         *
000390*                                                                   *
000400*C   ELEMENTS INVOKED BY THIS ELEMENT..                            *
000410*    NONE.                                                         *
000420*                                                                   *
000430*U   USER CONSTANTS AND TABLES REFERENCED..                        *
000440*    NONE.                                                         *
000450*                                                                   *
000460*====================================================================
000470*    C H A N G E   L O G                                          *
000480*====================================================================
000490*    05/17/89 TJW CR1031  ORIGINAL CODING - LINESTRING AND POLYGON
000500*                         SOURCE TYPES ONLY.
000510*    11/30/90 TJW CR1158  ADDED MULTILINESTRING AND MULTIPOLYGON -
000520*                         THE VERTEX LIST ALREADY ARRIVES FLATTENED
000530*                         SO NO RING/PART BOUNDARY IS NEEDED HERE.
000540*    06/14/94 DMK CR1612  COORDINATE COMPARE NOW TRUNCATES TO THREE
000550*                         DECIMAL PLACES EXPLICITLY RATHER THAN
000560*                         RELYING ON THE PICTURE CLAUSE ALONE.
000570*    12/03/98 DMK CR2291  Y2K REVIEW - NO DATE FIELDS IN THIS
000580*                         ELEMENT, NO CHANGE REQUIRED.
000590*    07/22/03 PAS CR2790  VERTEX TABLE BOUND RAISED TO 500 POINTS TO
000600*                         MATCH THE GZCANDRC COPYBOOK CHANGE.
000610*====================================================================
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. IBM-3090.
000650 OBJECT-COMPUTER. IBM-3090.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS GZ-UPPER-ALPHA IS 'A' THRU 'Z'.
000690 DATA DIVISION.
000700 WORKING-STORAGE SECTION.
000710 01  FILLER PIC X(32)
000720     VALUE 'GZVERTEX WORKING STORAGE BEGINS'.
000730 01  READ-ONLY-WORK-AREA.
000740     05  GV-TYPE-CONSTANTS.
000750         10  GV-TYPE-LINESTRING     PIC X(20) VALUE 'LineString'.
000760         10  GV-TYPE-POLYGON        PIC X(20) VALUE 'Polygon'.
000770         10  GV-TYPE-MULTILINE      PIC X(20) VALUE 'MultiLineString'.
000780         10  GV-TYPE-MULTIPOLY      PIC X(20) VALUE 'MultiPolygon'.
000790*        TABLE VIEW OF THE FOUR TESTABLE TYPE NAMES ABOVE - LETS
000800*        0-CONTROL-PROCESS SEARCH RATHER THAN CHAIN FOUR IF'S
000810     05  GV-TYPE-TABLE REDEFINES GV-TYPE-CONSTANTS.
000820         10  GV-TESTABLE-TYPE-ENTRY OCCURS 4 TIMES
000830                                     PIC X(20).
000840     05  GV-TESTABLE-TYPE           PIC X.
000850         88  GV-TYPE-IS-TESTABLE    VALUE 'Y'.
000860     05  FILLER                     PIC X(10).
000870 01  VARIABLE-WORK-AREA.
000880     05  WS-TYPE-IDX                PIC 9 COMP VALUE 0.
000890     05  WS-VTX-IDX                 PIC 9(4) COMP VALUE 0.
000900*        COORDINATES ARE TRUNCATED TO 3 DECIMALS BEFORE COMPARE -
000910*        A REDEFINITION LETS US DROP THE LOW-ORDER DIGIT CLEANLY
000920     05  WS-TRUNC-X                 PIC S9(7)V9(3).
000930*        EDITED VIEW OF THE TEST COORDINATE - LEFT IN FOR THE NEXT
000940*        TIME THIS ELEMENT HAS TO BE TRACED (SEE CR1612)
000950     05  WS-TRUNC-X-EDIT REDEFINES WS-TRUNC-X
000960                          PIC -9(7).999.
000970     05  WS-TRUNC-Y                 PIC S9(7)V9(3).
000980     05  WS-TRUNC-Y-EDIT REDEFINES WS-TRUNC-Y
000990                          PIC -9(7).999.
001000     05  WS-TRUNC-VX                 PIC S9(7)V9(3).
001010     05  WS-TRUNC-VY                 PIC S9(7)V9(3).
001020     05  FILLER                     PIC X(08).
001030 LINKAGE SECTION.
001040 01  LK-TEST-X                      PIC S9(7)V9(3).
001050 01  LK-TEST-Y                      PIC S9(7)V9(3).
001060 01  LK-GEOM-TYPE                   PIC X(20).
001070 01  LK-VERTEX-CNT                  PIC 9(4) COMP.
001080 01  LK-VERTEX-TABLE.
001090     05  LK-VERTEX-ENTRY OCCURS 1 TO 500 TIMES
001100                          DEPENDING ON LK-VERTEX-CNT.
001110         10  LK-VTX-X               PIC S9(7)V9(3).
001120         10  LK-VTX-Y               PIC S9(7)V9(3).
001130 01  LK-RESULT-FLAG                 PIC X.
001140 PROCEDURE DIVISION USING LK-TEST-X LK-TEST-Y LK-GEOM-TYPE
001150                          LK-VERTEX-CNT LK-VERTEX-TABLE
001160                          LK-RESULT-FLAG.
001170*====================================================================
001180*                          MAINLINE LOGIC                          *
001190*====================================================================
001200 0-CONTROL-PROCESS.
001210     MOVE 'N' TO LK-RESULT-FLAG.
001220     MOVE 'N' TO GV-TESTABLE-TYPE.
001230     PERFORM 01-CHECK-ONE-TESTABLE-TYPE
001240         THRU 01999-CHECK-ONE-TESTABLE-TYPE-EXIT
001250         VARYING WS-TYPE-IDX FROM 1 BY 1
001260         UNTIL WS-TYPE-IDX > 4
001270            OR GV-TYPE-IS-TESTABLE.
001280     IF GV-TYPE-IS-TESTABLE
001290         MOVE LK-TEST-X TO WS-TRUNC-X
001300         MOVE LK-TEST-Y TO WS-TRUNC-Y
001310         PERFORM 1-SCAN-VERTEX-TABLE
001320             THRU 1999-SCAN-VERTEX-TABLE-EXIT
001330             VARYING WS-VTX-IDX FROM 1 BY 1
001340             UNTIL WS-VTX-IDX > LK-VERTEX-CNT
001350                OR LK-RESULT-FLAG = 'Y'
001360     END-IF.
001370     GOBACK.
001380 EJECT
001390 01-CHECK-ONE-TESTABLE-TYPE.
001400     IF LK-GEOM-TYPE = GV-TESTABLE-TYPE-ENTRY (WS-TYPE-IDX)
001410         MOVE 'Y' TO GV-TESTABLE-TYPE
001420     END-IF.
001430 01999-CHECK-ONE-TESTABLE-TYPE-EXIT.
001440     EXIT.
001450 EJECT
001460*====================================================================
001470*    COMPARE THE TEST POINT TO ONE TABLE ENTRY - EXACT ON 3        *
001480*    DECIMAL PLACES, PER THE POINT-IN-GEOMETRY VERTEX TEST         *
001490*====================================================================
001500 1-SCAN-VERTEX-TABLE.
001510     MOVE LK-VTX-X (WS-VTX-IDX) TO WS-TRUNC-VX.
001520     MOVE LK-VTX-Y (WS-VTX-IDX) TO WS-TRUNC-VY.
001530     IF WS-TRUNC-X = WS-TRUNC-VX AND WS-TRUNC-Y = WS-TRUNC-VY
001540         MOVE 'Y' TO LK-RESULT-FLAG
001550     END-IF.
001560 1999-SCAN-VERTEX-TABLE-EXIT.
001570     EXIT.
