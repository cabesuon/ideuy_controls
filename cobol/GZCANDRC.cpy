000100*====================================================================
000110*    GZCANDRC  -  INTERSECTION CANDIDATE RECORD - INTERSECTION RULE
000120*    ONE LINE PER PAIR OF FEATURES (ONE FROM EACH OF TWO TABLES)
000130*    WHOSE GEOMETRIES INTERSECT AND DO NOT MERELY TOUCH, ORDERED
000140*    BY T1-ID ON THE INPUT STREAM.  VERTEX LISTS CARRY THE SOURCE
000150*    GEOMETRY SHAPES USED BY THE POINT-IN-GEOMETRY VERTEX TEST.
000160*====================================================================
000170 01  GZ-CAND-REC.
000180     05  GZ-T1-ID                   PIC 9(9).
000190     05  GZ-T2-ID                   PIC 9(9).
000200     05  GZ-INT-GEOM-TYPE           PIC X(20).
000210     05  GZ-INT-GEOM-TEXT           PIC X(80).
000220     05  GZ-G1-TYPE                 PIC X(20).
000230     05  GZ-G2-TYPE                 PIC X(20).
000240     05  GZ-CROSSES-FLAG            PIC X.
000250         88  GZ-FEATURE-1-CROSSES   VALUE 'Y'.
000260     05  GZ-INT-DIMENSION           PIC 9.
000270     05  FILLER                     PIC X(08).
000280*        CHECK POINT(S) OF THE INTERSECTION - THE POINT ITSELF
000290*        WHEN INT-GEOM-TYPE IS POINT, OTHERWISE THE FIRST AND
000300*        LAST VERTEX OF THE INTERSECTION LINESTRING
000310     05  GZ-CHECK-POINT-CNT         PIC 9 COMP-3.
000320     05  GZ-CHECK-POINT OCCURS 2 TIMES.
000330         10  GZ-CHK-X               PIC S9(7)V9(3).
000340         10  GZ-CHK-Y               PIC S9(7)V9(3).
000350*        VERTEX LIST OF SOURCE GEOMETRY 1 (ALL RINGS/PARTS
000360*        FLATTENED - THE VERTEX TEST ONLY CARES WHETHER A POINT
000365*        IS *A* VERTEX, NOT WHICH RING OR PART IT CAME FROM)
000370     05  GZ-G1-VERTEX-CNT           PIC 9(4) COMP.
000380     05  GZ-G1-VERTEX OCCURS 1 TO 500 TIMES
000390                       DEPENDING ON GZ-G1-VERTEX-CNT.
000400         10  GZ-G1-VTX-X            PIC S9(7)V9(3).
000410         10  GZ-G1-VTX-Y            PIC S9(7)V9(3).
000420*        VERTEX LIST OF SOURCE GEOMETRY 2
000430     05  GZ-G2-VERTEX-CNT           PIC 9(4) COMP.
000440     05  GZ-G2-VERTEX OCCURS 1 TO 500 TIMES
000450                       DEPENDING ON GZ-G2-VERTEX-CNT.
000460         10  GZ-G2-VTX-X            PIC S9(7)V9(3).
000470         10  GZ-G2-VTX-Y            PIC S9(7)V9(3).
