000100*====================================================================
000110*    GZIMGREC  -  IMAGE RECORD - RASTER CONFORMANCE INPUT
000120*    ONE LINE PER IMAGE OF THE INPUT SET, CARRYING THE HEADER
000130*    GEOREFERENCING TERMS AND THE PER-BAND RADIOMETRIC STATISTICS
000140*    THE RASTER CONFORMANCE CHECKS ARE CALCULATED FROM.
000150*====================================================================
000160 01  GZ-IMG-REC.
000170     05  GZ-IMG-NAME                PIC X(60).
000180     05  GZ-PIXEL-X                 PIC S9(7)V9(6).
000190     05  GZ-PIXEL-Y                 PIC S9(7)V9(6).
000200     05  GZ-ROT-X                   PIC S9(7)V9(6).
000210     05  GZ-ROT-Y                   PIC S9(7)V9(6).
000220     05  GZ-BANDS-LEN               PIC 9(2).
000230     05  FILLER                     PIC X(08).
000240     05  GZ-BAND-TABLE OCCURS 1 TO 8 TIMES
000250                       DEPENDING ON GZ-BANDS-LEN.
000260         10  GZ-BAND-DT             PIC 9(2).
000270         10  GZ-BAND-STATS.
000280             15  GZ-BAND-VMIN       PIC S9(5)V9(4).
000290             15  GZ-BAND-VMAX       PIC S9(5)V9(4).
000300             15  GZ-BAND-CMIN       PIC 9(9).
000310             15  GZ-BAND-CMAX       PIC 9(9).
000320             15  GZ-BAND-CVAL       PIC 9(9).
000330         10  GZ-BAND-NODATA-PCT     PIC 9(3)V9(4).
